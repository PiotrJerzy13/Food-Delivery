000010***********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. CUSTRDR.
000040 AUTHOR. B KARLSSON.
000050 INSTALLATION. NORDMAT AB - DATA CENTER.
000060 DATE-WRITTEN. 03/09/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE NORDMAT.
000090*
000100*  PURPOSE...... CUSTOMER READER FOR THE ORDER PROCESSING RUN.
000110*                READS THE CUSTOMER MASTER FILE SEQUENTIALLY,
000120*                SPLITS EACH LINE ON COMMAS AND BUILDS ONE
000130*                CUSTOMER TABLE ROW PER LINE, WITH AN EMPTY
000140*                CART, FOR THE CALLER (NORMALLY FODDSTR).
000150*
000160*  CHANGE LOG
000170*  ----------------------------------------------------------
000180*  DATE      BY   REQUEST     DESCRIPTION
000190*  --------  ---  ----------  --------------------------------
000200*  03/09/88  BK   NM-0014     ORIGINAL PROGRAM.  UNSTRING OF      NM-0014 
000210*                             FIXED 5-FIELD CUSTOMER LINE         NM-0014 
000220*                             INTO THE CUSTOMER TABLE.            NM-0014 
000230*  11/22/89  BK   NM-0061     RAISED TABLE SIZE 25 TO 50 ROWS     NM-0061 
000240*                             AFTER STOCKHOLM DEPOT COMPLAINT.    NM-0061 
000250*  06/14/91  SS   NM-0103     ADDED CUSTFILE-STATUS TEST ROUND    NM-0103 
000260*                             THE OPEN SO A MISSING FILE STOPS    NM-0103 
000270*                             CLEANLY INSTEAD OF ABENDING.        NM-0103 
000280*  02/03/93  PB   NM-0140     ZERO CUSTOMER BALANCE NO LONGER     NM-0140 
000290*                             REJECTED - NEW CUSTOMERS START      NM-0140 
000300*                             AT ZERO KRONOR.                     NM-0140 
000310*  09/19/95  BK   NM-0177     TRAILING BLANK LINES AT END OF      NM-0177 
000320*                             FILE NO LONGER COUNTED AS ROWS.     NM-0177 
000330*  04/08/97  ML   NM-0210     WIDENED CUSTOMER NAME 25 TO 30      NM-0210 
000340*                             CHARACTERS PER SALES REQUEST.       NM-0210 
000350*  12/29/98  ML   NM-0231     Y2K REVIEW - PROGRAM CARRIES NO     NM-0231 
000360*                             2-DIGIT YEAR FIELDS.  NO CHANGE     NM-0231 
000370*                             REQUIRED.  SIGNED OFF ML/PB.        NM-0231 
000380*  01/11/99  PB   NM-0233     Y2K SIGN-OFF RECORDED IN CHANGE     NM-0233 
000390*                             CONTROL LOG NR 99-004.              NM-0233 
000400*  07/05/01  SS   NM-0266     GUARD AGAINST A CUSTOMER LINE       NM-0266 
000410*                             WITH FEWER THAN 5 COMMA FIELDS.     NM-0266 
000420*  10/17/04  AJ   NM-0301     REBUILT CART FIELDS BLANK/ZERO      NM-0301
000430*                             AT ROW BUILD TIME INSTEAD OF        NM-0301
000440*                             RELYING ON WORKING-STORAGE          NM-0301
000450*                             DEFAULTS (COPYBOOK GREW A CART      NM-0301
000460*                             SECTION FOR THE WEB PROJECT).       NM-0301
000465*  10/24/04  AJ   NM-0302     CUST-ID AND BALANCE NO LONGER       NM-0302
000466*                             CONVERTED WITH NUMVAL - BALANCE     NM-0302
000467*                             NOW CARRIED AS A DIGIT STRING SO    NM-0302
000468*                             UNSTRING LOADS IT DIRECTLY (THE     NM-0302
000469*                             DR SITE COMPILER'S NUMVAL          NM-0302
000470*                             SUPPORT IS UNRELIABLE).             NM-0302
000471*  03/02/09  CN   NM-0339     RE-BADGED INSTALLATION NAME TO      NM-0339
000480*                             NORDMAT AB AFTER THE GROUP          NM-0339 
000490*                             REORGANISATION.                     NM-0339 
000500***********************************************************
000510 ENVIRONMENT DIVISION.
000520*------------------------------------------------------------
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01                     IS TOP-OF-FORM
000560     CLASS FD-ALPHA-CLASS    IS 'A' THRU 'Z'
000570     UPSI-0                  ON  STATUS IS FD-TEST-RUN-SW
000580                             OFF STATUS IS FD-PROD-RUN-SW.
000590*------------------------------------------------------------
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS CUSTFILE-STATUS.
000650***********************************************************
000660 DATA DIVISION.
000670*------------------------------------------------------------
000680 FILE SECTION.
000690 FD  CUSTOMER-FILE.
000700 01  CUSTOMER-FILE-REC.
000710     05  FILLER                   PIC X(100).
000720***********************************************************
000730 WORKING-STORAGE SECTION.
000735*    77-level counters, carried COMP per shop standard - the
000736*    77-level entries are grouped here ahead of any 01-level
000737*    item per shop practice
000738 77  WN-CUSTOMER-COUNT            PIC S9(4) COMP VALUE ZERO.
000739 77  WN-COMMA-FIELD-COUNT         PIC S9(4) COMP VALUE ZERO.
000740*    switches
000750 01  SWITCHES.
000760     05  END-OF-FILE-SW           PIC X VALUE 'N'.
000770         88  EOF                          VALUE 'Y'.
000780
000790*    file status
000800 01  FILE-STATUS-FIELDS.
000810     05  CUSTFILE-STATUS          PIC XX.
000820         88  CUSTFILE-SUCCESSFUL          VALUE '00'.
000830         88  CUSTFILE-AT-EOF              VALUE '10'.
000840
000890*    working record for the raw input line
000900 01  WC-RAW-LINE                  PIC X(100) VALUE SPACE.
000910 01  WC-RAW-LINE-TRIMMED REDEFINES WC-RAW-LINE
000920                                  PIC X(100).
000930
000940*    working record for the 5 comma-delimited fields
000950 01  WC-PARSE-WORK.
000960     05  WC-PW-USERNAME           PIC X(20).
000970     05  WC-PW-PASSWORD           PIC X(20).
000980     05  WC-PW-CUST-ID-TEXT       PIC 9(9).
000990     05  WC-PW-CUST-NAME          PIC X(30).
001000*        BALANCE CARRIED AS A DIGIT STRING WITH 2 IMPLIED
001005*        DECIMALS (NO PUNCTUATION) SO UNSTRING RIGHT-JUSTIFIES
001006*        AND ZERO-FILLS IT DIRECTLY - NM-0302
001007     05  WC-PW-BALANCE-TEXT       PIC 9(7)V9(2).
001010 01  WC-PARSE-WORK-BLANK REDEFINES WC-PARSE-WORK
001020                                  PIC X(88).
001030
001040*    working storage data for error routine
001050     COPY Z0900-ERROR-WKSTG.
001060
001070*    various constants
001080 01  HEADLINE                     PIC X(60) VALUE ALL '-'.
001090
001100 LINKAGE SECTION.
001110 01  LK-CUSTOMER-TABLE.
001120     05  LK-CUSTOMER-ROW OCCURS 50 TIMES
001130                           INDEXED BY LK-CUST-IDX.
001140         COPY CUSTMR.
001150 01  LK-CUSTOMER-COUNT            PIC S9(4) COMP.
001160***********************************************************
001170 PROCEDURE DIVISION USING LK-CUSTOMER-TABLE,
001180                           LK-CUSTOMER-COUNT.
001190 000-CUSTRDR-MAIN.
001200
001210     MOVE 'CUSTRDR.cbl' TO WC-MSG-SRCFILE
001220     PERFORM 100-INIT
001230     PERFORM 100-READ-CUSTOMER-FILE UNTIL EOF
001240     PERFORM 100-END
001250
001260     MOVE WN-CUSTOMER-COUNT TO LK-CUSTOMER-COUNT
001270
001280     EXIT PROGRAM
001290     .
001300***********************************************************
001310 100-INIT.
001320
001330     MOVE 'N' TO END-OF-FILE-SW
001340     MOVE ZERO TO WN-CUSTOMER-COUNT
001350
001360     OPEN INPUT CUSTOMER-FILE
001370
001380     IF CUSTFILE-SUCCESSFUL
001390         READ CUSTOMER-FILE INTO WC-RAW-LINE
001400             AT END SET EOF TO TRUE
001410         END-READ
001420     ELSE
001430*        an empty or missing file simply yields zero rows
001440         SET EOF TO TRUE
001450     END-IF
001460     .
001470***********************************************************
001480 100-READ-CUSTOMER-FILE.
001490
001500     IF WC-RAW-LINE NOT = SPACE
001510         PERFORM 110-PARSE-CUSTOMER-LINE
001520     END-IF
001530
001540     READ CUSTOMER-FILE INTO WC-RAW-LINE
001550         AT END SET EOF TO TRUE
001560     END-READ
001570     .
001580***********************************************************
001590 110-PARSE-CUSTOMER-LINE.
001600
001610     MOVE ZERO TO WN-COMMA-FIELD-COUNT
001620     MOVE SPACE TO WC-PARSE-WORK-BLANK
001630
001640     UNSTRING WC-RAW-LINE DELIMITED BY ','
001650         INTO WC-PW-USERNAME
001660              WC-PW-PASSWORD
001670              WC-PW-CUST-ID-TEXT
001680              WC-PW-CUST-NAME
001690              WC-PW-BALANCE-TEXT
001700         TALLYING IN WN-COMMA-FIELD-COUNT
001710     END-UNSTRING
001720
001730     IF WN-COMMA-FIELD-COUNT < 5
001740         MOVE 'CUSTOMER LINE HAS FEWER THAN 5 FIELDS'
001750             TO WC-LOG-TEXT
001760         DISPLAY WC-LOG-TEXT
001770     ELSE
001780         ADD 1 TO WN-CUSTOMER-COUNT
001790         SET LK-CUST-IDX TO WN-CUSTOMER-COUNT
001800
001810         MOVE WC-PW-USERNAME
001820             TO CUSTMR-USERNAME (LK-CUST-IDX)
001830         MOVE WC-PW-PASSWORD
001840             TO CUSTMR-PASSWORD (LK-CUST-IDX)
001850         MOVE WC-PW-CUST-ID-TEXT
001860             TO CUSTMR-CUST-ID (LK-CUST-IDX)
001870         MOVE WC-PW-CUST-NAME
001880             TO CUSTMR-CUST-NAME (LK-CUST-IDX)
001890         MOVE WC-PW-BALANCE-TEXT
001900             TO CUSTMR-BALANCE (LK-CUST-IDX)
001910
001920*        every customer starts this run with an empty cart
001930*        and no order history - NM-0301
001940         MOVE ZERO TO CUSTMR-CART-COUNT (LK-CUST-IDX)
001950         MOVE ZERO TO CUSTMR-CART-TOTAL (LK-CUST-IDX)
001960         MOVE ZERO TO CUSTMR-ORDER-COUNT (LK-CUST-IDX)
001970     END-IF
001980     .
001990***********************************************************
002000 100-END.
002010
002020     CLOSE CUSTOMER-FILE
002030     .
