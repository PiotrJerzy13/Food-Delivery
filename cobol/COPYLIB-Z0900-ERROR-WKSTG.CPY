000010*
000020*  GENERIC ERROR-TRACE WORKING STORAGE FOR THE FOOD DELIVERY
000030*  ORDER PROCESSING SUITE.  ORIGINALLY WRITTEN FOR THE PBS
000040*  INVOICE SYSTEM AS Z0900-ERROR-WKSTG; RECUT 1994 FOR THIS
000050*  SUITE WHEN THE SQL-SPECIFIC FIELDS WERE DROPPED (NO DB2
000060*  ACCESS IN THIS RUN UNIT -- FLAT FILES ONLY).
000070*
000080*  INCLUDE WITH: 'COPY Z0900-ERROR-WKSTG.' IN WORKING-STORAGE.
000090*
000100 01  WC-LOG-TEXT             PIC X(80)      VALUE SPACE.
000110 01  W9-SPACE-CNT            PIC S9(4) COMP  VALUE ZERO.
000120 01  WR-ERROR-HANDLER.
000130     05 WR-PROGRAM-ERROR-MESSAGE.
000140         10 FILLER            PIC X(8)  VALUE 'STATUS: '.
000150         10 WN-MSG-STATUS     PIC -999.
000160         10 FILLER            PIC X(1)  VALUE '|'.
000170         10 WC-MSG-MODULE     PIC X(15) VALUE SPACE.
000180         10 FILLER            PIC X(1)  VALUE '|'.
000190         10 WC-MSG-PARA       PIC X(30) VALUE SPACE.
000200         10 FILLER            PIC X(1)  VALUE '|'.
000210         10 WC-MSG-SRCFILE    PIC X(20) VALUE SPACE.
000220     05 FILLER                PIC X(20) VALUE SPACE.
