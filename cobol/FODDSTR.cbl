000010***********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. FODDSTR.
000040 AUTHOR. P BENGTSSON.
000050 INSTALLATION. NORDMAT AB - DATA CENTER.
000060 DATE-WRITTEN. 05/15/89.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE NORDMAT.
000090*
000100*  PURPOSE...... IN-MEMORY DATA STORE FOR THE ORDER PROCESSING
000110*                RUN.  HOLDS THE CUSTOMER TABLE, THE FOOD TABLE
000120*                AND THE ORDER TABLE FOR THE LIFE OF THE RUN
000130*                UNIT AND SERVICES ALL LOOK-UP, UPDATE, ORDER
000140*                CREATION AND FILE WRITE REQUESTS FOR FODDLVR
000150*                AND FOODMAIN.
000160*
000170*                DELIBERATELY NOT CODED "IS INITIAL" - THE
000180*                WORKING-STORAGE TABLES MUST SURVIVE FROM ONE
000190*                CALL TO THE NEXT WITHIN THE SAME RUN.  A
000200*                REQUEST OF 'INIT' RESETS THEM EXPLICITLY AT
000210*                THE START OF A RUN.
000220*
000230*  CHANGE LOG
000240*  ----------------------------------------------------------
000250*  DATE      BY   REQUEST     DESCRIPTION
000260*  --------  ---  ----------  --------------------------------
000270*  05/15/89  PB   NM-0028     ORIGINAL PROGRAM.  INIT, FNDCUST,   NM-0028 
000280*                             GETCUST, PUTCUST, FNDFOOD AND       NM-0028 
000290*                             GETFOOD REQUESTS.                   NM-0028 
000300*  11/22/89  BK   NM-0062     TABLE SIZE 25 TO 50 ROWS TO MATCH   NM-0062 
000310*                             THE READER PROGRAMS.                NM-0062 
000320*  06/14/91  SS   NM-0104     NEWORDER REQUEST ADDED - ORDER ID   NM-0104 
000330*                             ASSIGNMENT AND FILE APPEND MOVED    NM-0104 
000340*                             HERE OUT OF THE OLD BATCH DRIVER.   NM-0104 
000350*  02/03/93  PB   NM-0143     ORDER NOW ATTACHED TO THE OWNING    NM-0143 
000360*                             CUSTOMER'S ORDER HISTORY AT         NM-0143 
000370*                             CREATE TIME, NOT LEFT FOR THE       NM-0143 
000380*                             CALLER TO DO.                       NM-0143 
000390*  09/19/95  BK   NM-0179     WRTORDER REQUEST ADDED FOR THE      NM-0179 
000400*                             OVERNIGHT CLOSE-OUT REWRITE.        NM-0179 
000410*  04/08/97  ML   NM-0213     TIMESTAMP NOW STAMPED HERE (WAS     NM-0213 
000420*                             STAMPED BY THE CALLER) SO EVERY     NM-0213 
000430*                             ORDER GETS A CONSISTENT CLOCK       NM-0213 
000440*                             READING.                            NM-0213 
000450*  12/29/98  ML   NM-0231     Y2K REVIEW - ACCEPT FROM DATE        NM-0231
000460*                             YYYYMMDD ALREADY RETURNS A 4-DIGIT   NM-0231
000470*                             YEAR ON THIS COMPILER.  NO CHANGE.   NM-0231
000480*  01/11/99  PB   NM-0233     Y2K SIGN-OFF RECORDED IN CHANGE     NM-0233 
000490*                             CONTROL LOG NR 99-004.              NM-0233 
000500*  10/17/04  AJ   NM-0303     AN ORDER FOR AN UNKNOWN CUSTOMER    NM-0303
000510*                             ID IS NOW STILL KEPT IN THE ORDER   NM-0303
000520*                             TABLE (JUST NOT ATTACHED TO ANY     NM-0303
000530*                             CUSTOMER ROW) INSTEAD OF BEING      NM-0303
000540*                             REJECTED OUTRIGHT.                  NM-0303
000550*  10/24/04  AJ   NM-0304     TIMESTAMP NOW SET WITH ACCEPT FROM  NM-0304
000560*                             DATE/TIME - THE DR SITE COMPILER    NM-0304
000570*                             DOES NOT CARRY FUNCTION CURRENT-    NM-0304
000580*                             DATE.                               NM-0304
000590*  03/02/09  CN   NM-0339     RE-BADGED INSTALLATION NAME TO      NM-0339
000600*                             NORDMAT AB AFTER THE GROUP          NM-0339 
000610*                             REORGANISATION.                     NM-0339 
000620***********************************************************
000630 ENVIRONMENT DIVISION.
000640*------------------------------------------------------------
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01                     IS TOP-OF-FORM
000680     CLASS FD-ALPHA-CLASS    IS 'A' THRU 'Z'
000690     UPSI-0                  ON  STATUS IS FD-TEST-RUN-SW
000700                             OFF STATUS IS FD-PROD-RUN-SW.
000710***********************************************************
000720 DATA DIVISION.
000730*------------------------------------------------------------
000740 WORKING-STORAGE SECTION.
000750*    77-level counters, subscripts and switches, carried COMP
000760*    where numeric per shop standard - the 77-level entries are
000770*    grouped here ahead of any 01-level item per shop practice
000780 77  WS-CUSTOMER-COUNT            PIC S9(4) COMP VALUE ZERO.
000790 77  WS-FOOD-COUNT                PIC S9(4) COMP VALUE ZERO.
000800 77  WS-ORDER-COUNT               PIC S9(4) COMP VALUE ZERO.
000810 77  WS-ITEM-SUB                  PIC S9(4) COMP VALUE ZERO.
000820 77  WS-SEARCH-SW                 PIC X VALUE 'N'.
000830     88  WS-ROW-FOUND                    VALUE 'Y'.
000835*    order-writer mode/target passed on the ORDWTR call
000836 77  WS-ORDWTR-MODE                PIC X.
000837 77  WS-TARGET-ORDER-SUB           PIC S9(4) COMP.
000840*    the master tables - these survive across calls
000850 01  WS-CUSTOMER-TABLE.
000860     05  WS-CUSTOMER-ROW OCCURS 50 TIMES
000870                            INDEXED BY WS-CUST-IDX.
000880         COPY CUSTMR.
000890
000900 01  WS-FOOD-TABLE.
000910     05  WS-FOOD-ROW OCCURS 50 TIMES
000920                        INDEXED BY WS-FOOD-IDX.
000930         COPY FOODIT.
000940
000950 01  WS-ORDER-TABLE.
000960     05  WS-ORDER-ROW OCCURS 50 TIMES
000970                         INDEXED BY WS-ORDER-IDX.
000980         COPY CORDER.
000990
001000*    misc working fields
001010*    order id is carried as a display counter, one per order
001020 01  WS-NEXT-ORDER-ID             PIC 9(9) VALUE ZERO.
001030 01  WS-NEXT-ORDER-ID-ALPHA REDEFINES WS-NEXT-ORDER-ID
001040                                  PIC X(9).
001050
001060*    date/time stamping, taken from the system clock - NM-0304
001070 01  WS-CURRENT-DATE-TIME.
001080     05  WS-CDT-DATE-PART.
001090         10  WS-CDT-YYYY          PIC 9(4).
001100         10  WS-CDT-MM            PIC 9(2).
001110         10  WS-CDT-DD            PIC 9(2).
001120     05  WS-CDT-TIME-PART.
001130         10  WS-CDT-HH            PIC 9(2).
001140         10  WS-CDT-MIN           PIC 9(2).
001150     05  FILLER                   PIC X(9).
001160 01  WS-CURRENT-DATE-TIME-NUM REDEFINES WS-CURRENT-DATE-TIME
001170                                  PIC 9(21).
001180
001220
001230*    working storage data for error routine
001240     COPY Z0900-ERROR-WKSTG.
001250
001260*    various constants
001270 01  HEADLINE                     PIC X(60) VALUE ALL '-'.
001280
001290 LINKAGE SECTION.
001300     COPY FDCOMM.
001310***********************************************************
001320 PROCEDURE DIVISION USING FDCOMM-AREA.
001330 000-FODDSTR-MAIN.
001340
001350     MOVE 'FODDSTR.cbl' TO WC-MSG-SRCFILE
001360     SET FDCOMM-OK TO TRUE
001370     MOVE SPACE TO FDCOMM-MESSAGE-TEXT
001380
001390     EVALUATE FDCOMM-REQUEST-CODE
001400         WHEN 'INIT'
001410             PERFORM A0100-INIT-STORE
001420         WHEN 'FNDCUST'
001430             PERFORM B0100-FIND-CUSTOMER
001440         WHEN 'GETCUST'
001450             PERFORM B0110-GET-CUSTOMER
001460         WHEN 'PUTCUST'
001470             PERFORM B0120-PUT-CUSTOMER
001480         WHEN 'FNDFOOD'
001490             PERFORM B0200-FIND-FOOD
001500         WHEN 'GETFOOD'
001510             PERFORM B0210-GET-FOOD-BY-INDEX
001520         WHEN 'NEWORDER'
001530             PERFORM C0100-CREATE-ORDER THRU C0100-EXIT
001540         WHEN 'WRTORDER'
001550             PERFORM C0200-REWRITE-ORDERS
001560         WHEN OTHER
001570             SET FDCOMM-NOT-OK TO TRUE
001580             MOVE 'FODDSTR CALLED WITH UNKNOWN REQUEST CODE'
001590                 TO FDCOMM-MESSAGE-TEXT
001600     END-EVALUATE
001610
001620     EXIT PROGRAM
001630     .
001640***********************************************************
001650*    A0100 - LOAD THE CUSTOMER AND FOOD MASTERS, CLEAR THE
001660*    ORDER TABLE.  MUST BE THE FIRST REQUEST OF A RUN.
001670***********************************************************
001680 A0100-INIT-STORE.
001690
001700     MOVE ZERO TO WS-CUSTOMER-COUNT
001710     MOVE ZERO TO WS-FOOD-COUNT
001720     MOVE ZERO TO WS-ORDER-COUNT
001730     MOVE ZERO TO WS-NEXT-ORDER-ID
001740
001750     CALL 'CUSTRDR' USING WS-CUSTOMER-TABLE, WS-CUSTOMER-COUNT
001760     CALL 'FOODRDR' USING WS-FOOD-TABLE, WS-FOOD-COUNT
001770
001780     MOVE WS-FOOD-COUNT TO FDCOMM-FOOD-COUNT
001790     .
001800***********************************************************
001810*    B0100 - FIND THE FIRST CUSTOMER WHOSE USER NAME AND
001820*    PASSWORD BOTH MATCH THOSE SUPPLIED.  NO OPINION IS
001830*    FORMED HERE ABOUT WHAT A NON-MATCH MEANS - THAT IS A
001840*    FODDLVR BUSINESS RULE, NOT A DATA STORE CONCERN.
001850***********************************************************
001860 B0100-FIND-CUSTOMER.
001870
001880     SET WS-SEARCH-SW TO 'N'
001890     SET WS-CUST-IDX TO 1
001900
001910     SEARCH WS-CUSTOMER-ROW VARYING WS-CUST-IDX
001920         AT END
001930             SET WS-SEARCH-SW TO 'N'
001940         WHEN CUSTMR-USERNAME (WS-CUST-IDX) = FDCOMM-USERNAME
001950          AND CUSTMR-PASSWORD (WS-CUST-IDX) = FDCOMM-PASSWORD
001960             SET WS-SEARCH-SW TO 'Y'
001970     END-SEARCH
001980
001990     IF WS-ROW-FOUND
002000         SET FDCOMM-FOUND TO TRUE
002010         MOVE CUSTMR-CUST-ID (WS-CUST-IDX)   TO FDCOMM-CUST-ID
002020         PERFORM B0130-MOVE-CUST-ROW-TO-FDCOMM
002030     ELSE
002040         SET FDCOMM-NOT-FOUND TO TRUE
002050     END-IF
002060     .
002070***********************************************************
002080*    B0110 - FETCH ONE CUSTOMER ROW BY CUSTOMER ID.
002090***********************************************************
002100 B0110-GET-CUSTOMER.
002110
002120     SET WS-SEARCH-SW TO 'N'
002130     SET WS-CUST-IDX TO 1
002140
002150     SEARCH WS-CUSTOMER-ROW VARYING WS-CUST-IDX
002160         AT END
002170             SET WS-SEARCH-SW TO 'N'
002180         WHEN CUSTMR-CUST-ID (WS-CUST-IDX) = FDCOMM-CUST-ID
002190             SET WS-SEARCH-SW TO 'Y'
002200     END-SEARCH
002210
002220     IF WS-ROW-FOUND
002230         SET FDCOMM-FOUND TO TRUE
002240         PERFORM B0130-MOVE-CUST-ROW-TO-FDCOMM
002250     ELSE
002260         SET FDCOMM-NOT-FOUND TO TRUE
002270     END-IF
002280     .
002290***********************************************************
002300*    B0120 - REPLACE ONE CUSTOMER ROW, MATCHED BY CUSTOMER
002310*    ID, WITH THE ROW SUPPLIED BY THE CALLER.  USED BY
002320*    FODDLVR TO WRITE BACK A CART UPDATE OR A BALANCE DEBIT.
002330***********************************************************
002340 B0120-PUT-CUSTOMER.
002350
002360     SET WS-SEARCH-SW TO 'N'
002370     SET WS-CUST-IDX TO 1
002380
002390     SEARCH WS-CUSTOMER-ROW VARYING WS-CUST-IDX
002400         AT END
002410             SET WS-SEARCH-SW TO 'N'
002420         WHEN CUSTMR-CUST-ID (WS-CUST-IDX) = FDCOMM-CUST-ID
002430             SET WS-SEARCH-SW TO 'Y'
002440     END-SEARCH
002450
002460     IF WS-ROW-FOUND
002470         PERFORM B0140-MOVE-FDCOMM-TO-CUST-ROW
002480         SET FDCOMM-FOUND TO TRUE
002490     ELSE
002500         SET FDCOMM-NOT-FOUND TO TRUE
002510     END-IF
002520     .
002530***********************************************************
002540*    B0130 - COPY THE MASTER-TABLE CUSTOMER ROW ADDRESSED
002550*    BY WS-CUST-IDX OUT TO THE COMMUNICATION AREA.
002560***********************************************************
002570 B0130-MOVE-CUST-ROW-TO-FDCOMM.
002580
002590     MOVE CUSTMR-USERNAME    (WS-CUST-IDX) TO FDC-CUST-USERNAME
002600     MOVE CUSTMR-PASSWORD    (WS-CUST-IDX) TO FDC-CUST-PASSWORD
002610     MOVE CUSTMR-CUST-NAME   (WS-CUST-IDX) TO FDC-CUST-NAME
002620     MOVE CUSTMR-BALANCE     (WS-CUST-IDX) TO FDC-CUST-BALANCE
002630     MOVE CUSTMR-CART-COUNT  (WS-CUST-IDX) TO FDC-CUST-CART-COUNT
002640     MOVE CUSTMR-CART-TOTAL  (WS-CUST-IDX) TO FDC-CUST-CART-TOTAL
002650     MOVE CUSTMR-ORDER-COUNT (WS-CUST-IDX)
002660         TO FDC-CUST-ORDER-COUNT
002670
002680     PERFORM B0131-MOVE-ONE-CART-ITEM-OUT VARYING WS-ITEM-SUB
002690             FROM 1 BY 1 UNTIL WS-ITEM-SUB > 20
002700     .
002710***********************************************************
002720*    B0131 - MOVE ONE CART/HISTORY SLOT FROM THE MASTER
002730*    CUSTOMER ROW ADDRESSED BY WS-CUST-IDX TO THE FDCOMM
002740*    CUSTOMER ROW, SLOT WS-ITEM-SUB.
002750***********************************************************
002760 B0131-MOVE-ONE-CART-ITEM-OUT.
002770
002780     MOVE CUSTMR-CART-FOOD-NAME (WS-CUST-IDX, WS-ITEM-SUB)
002790         TO FDC-CART-FOOD-NAME (WS-ITEM-SUB)
002800     MOVE CUSTMR-CART-PIECES (WS-CUST-IDX, WS-ITEM-SUB)
002810         TO FDC-CART-PIECES (WS-ITEM-SUB)
002820     MOVE CUSTMR-CART-PRICE (WS-CUST-IDX, WS-ITEM-SUB)
002830         TO FDC-CART-PRICE (WS-ITEM-SUB)
002840     MOVE CUSTMR-ORDER-IDS (WS-CUST-IDX, WS-ITEM-SUB)
002850         TO FDC-CUST-ORDER-IDS (WS-ITEM-SUB)
002860     .
002870***********************************************************
002880*    B0140 - COPY THE COMMUNICATION AREA CUSTOMER ROW BACK
002890*    INTO THE MASTER TABLE ROW ADDRESSED BY WS-CUST-IDX.
002900***********************************************************
002910 B0140-MOVE-FDCOMM-TO-CUST-ROW.
002920
002930     MOVE FDC-CUST-USERNAME    TO CUSTMR-USERNAME (WS-CUST-IDX)
002940     MOVE FDC-CUST-PASSWORD    TO CUSTMR-PASSWORD (WS-CUST-IDX)
002950     MOVE FDC-CUST-NAME        TO CUSTMR-CUST-NAME (WS-CUST-IDX)
002960     MOVE FDC-CUST-BALANCE     TO CUSTMR-BALANCE (WS-CUST-IDX)
002970     MOVE FDC-CUST-CART-COUNT
002980         TO CUSTMR-CART-COUNT (WS-CUST-IDX)
002990     MOVE FDC-CUST-CART-TOTAL
003000         TO CUSTMR-CART-TOTAL (WS-CUST-IDX)
003010     MOVE FDC-CUST-ORDER-COUNT
003020         TO CUSTMR-ORDER-COUNT (WS-CUST-IDX)
003030
003040     PERFORM B0141-MOVE-ONE-CART-ITEM-IN VARYING WS-ITEM-SUB
003050             FROM 1 BY 1 UNTIL WS-ITEM-SUB > 20
003060     .
003070***********************************************************
003080*    B0141 - MOVE ONE CART/HISTORY SLOT FROM THE FDCOMM
003090*    CUSTOMER ROW, SLOT WS-ITEM-SUB, BACK INTO THE MASTER
003100*    CUSTOMER ROW ADDRESSED BY WS-CUST-IDX.
003110***********************************************************
003120 B0141-MOVE-ONE-CART-ITEM-IN.
003130
003140     MOVE FDC-CART-FOOD-NAME (WS-ITEM-SUB)
003150         TO CUSTMR-CART-FOOD-NAME (WS-CUST-IDX, WS-ITEM-SUB)
003160     MOVE FDC-CART-PIECES (WS-ITEM-SUB)
003170         TO CUSTMR-CART-PIECES (WS-CUST-IDX, WS-ITEM-SUB)
003180     MOVE FDC-CART-PRICE (WS-ITEM-SUB)
003190         TO CUSTMR-CART-PRICE (WS-CUST-IDX, WS-ITEM-SUB)
003200     MOVE FDC-CUST-ORDER-IDS (WS-ITEM-SUB)
003210         TO CUSTMR-ORDER-IDS (WS-CUST-IDX, WS-ITEM-SUB)
003220     .
003230***********************************************************
003240*    B0200 - FIND ONE FOOD ROW BY FOOD NAME, FOR CART
003250*    PRICING.
003260***********************************************************
003270 B0200-FIND-FOOD.
003280
003290     SET WS-SEARCH-SW TO 'N'
003300     SET WS-FOOD-IDX TO 1
003310
003320     SEARCH WS-FOOD-ROW VARYING WS-FOOD-IDX
003330         AT END
003340             SET WS-SEARCH-SW TO 'N'
003350         WHEN FOODIT-FOOD-NAME (WS-FOOD-IDX) = FDCOMM-FOOD-NAME
003360             SET WS-SEARCH-SW TO 'Y'
003370     END-SEARCH
003380
003390     IF WS-ROW-FOUND
003400         SET FDCOMM-FOUND TO TRUE
003410         MOVE FOODIT-CALORIE     (WS-FOOD-IDX)
003420             TO FDC-FOOD-CALORIE
003430         MOVE FOODIT-DESCRIPTION (WS-FOOD-IDX)
003440             TO FDC-FOOD-DESCRIPTION
003450         MOVE FOODIT-UNIT-PRICE  (WS-FOOD-IDX)
003460             TO FDC-FOOD-UNIT-PRICE
003470     ELSE
003480         SET FDCOMM-NOT-FOUND TO TRUE
003490     END-IF
003500     .
003510***********************************************************
003520*    B0210 - FETCH ONE FOOD ROW BY TABLE POSITION, FOR
003530*    FODDLVR TO WALK THE WHOLE CATALOG WHEN LISTING FOOD.
003540***********************************************************
003550 B0210-GET-FOOD-BY-INDEX.
003560
003570     MOVE WS-FOOD-COUNT TO FDCOMM-FOOD-COUNT
003580
003590     IF FDCOMM-FOOD-INDEX > ZERO
003600        AND FDCOMM-FOOD-INDEX NOT > WS-FOOD-COUNT
003610         SET WS-FOOD-IDX TO FDCOMM-FOOD-INDEX
003620         MOVE FOODIT-FOOD-NAME   (WS-FOOD-IDX)
003630             TO FDCOMM-FOOD-NAME
003640         MOVE FOODIT-CALORIE     (WS-FOOD-IDX)
003650             TO FDC-FOOD-CALORIE
003660         MOVE FOODIT-DESCRIPTION (WS-FOOD-IDX)
003670             TO FDC-FOOD-DESCRIPTION
003680         MOVE FOODIT-UNIT-PRICE  (WS-FOOD-IDX)
003690             TO FDC-FOOD-UNIT-PRICE
003700         SET FDCOMM-FOUND TO TRUE
003710     ELSE
003720         SET FDCOMM-NOT-FOUND TO TRUE
003730     END-IF
003740     .
003750***********************************************************
003760*    C0100 - CREATE ONE ORDER.  THE CALLER (FODDLVR) HAS
003770*    ALREADY BUILT THE ITEM LIST AND THE ORDER TOTAL FROM
003780*    THE CUSTOMER'S CART; THIS PARAGRAPH ASSIGNS THE ORDER
003790*    ID AND THE TIMESTAMP, FILES THE ORDER, ATTACHES IT TO
003800*    THE OWNING CUSTOMER WHEN ONE IS ON FILE (NM-0303), AND
003810*    APPENDS IT TO THE ORDERS OUTPUT FILE.
003820***********************************************************
003830 C0100-CREATE-ORDER.
003840
003850     IF FDC-ORD-ITEM-COUNT = ZERO
003860         SET FDCOMM-NOT-OK TO TRUE
003870         MOVE 'NEWORDER CALLED WITH NO ORDER BUILT'
003880             TO FDCOMM-MESSAGE-TEXT
003890         GO TO C0100-EXIT
003900     END-IF
003910
003920     ADD 1 TO WS-ORDER-COUNT
003930     SET WS-ORDER-IDX TO WS-ORDER-COUNT
003940
003950     MOVE WS-NEXT-ORDER-ID TO CORDER-ORDER-ID (WS-ORDER-IDX)
003960     ADD 1 TO WS-NEXT-ORDER-ID
003970
003980     ACCEPT WS-CDT-DATE-PART FROM DATE YYYYMMDD
003990     ACCEPT WS-CDT-TIME-PART FROM TIME
004000     MOVE WS-CDT-YYYY TO CORDER-TS-YYYY (WS-ORDER-IDX)
004010     MOVE WS-CDT-MM   TO CORDER-TS-MM   (WS-ORDER-IDX)
004020     MOVE WS-CDT-DD   TO CORDER-TS-DD   (WS-ORDER-IDX)
004030     MOVE WS-CDT-HH   TO CORDER-TS-HH   (WS-ORDER-IDX)
004040     MOVE WS-CDT-MIN  TO CORDER-TS-MIN  (WS-ORDER-IDX)
004050
004060     MOVE FDCOMM-CUST-ID    TO CORDER-CUST-ID (WS-ORDER-IDX)
004070     MOVE FDC-ORD-ITEM-COUNT
004080         TO CORDER-ITEM-COUNT (WS-ORDER-IDX)
004090     MOVE FDC-ORD-TOTAL
004100         TO CORDER-ORDER-TOTAL (WS-ORDER-IDX)
004110
004120     PERFORM C0101-MOVE-ONE-ORDER-ITEM VARYING WS-ITEM-SUB
004130             FROM 1 BY 1 UNTIL WS-ITEM-SUB > FDC-ORD-ITEM-COUNT
004140
004150     PERFORM C0110-ATTACH-TO-CUSTOMER
004160
004170     MOVE 'A' TO WS-ORDWTR-MODE
004180     MOVE WS-ORDER-COUNT TO WS-TARGET-ORDER-SUB
004190     CALL 'ORDWTR' USING WS-ORDWTR-MODE,
004200                          WS-ORDER-TABLE,
004210                          WS-ORDER-COUNT,
004220                          WS-TARGET-ORDER-SUB
004230
004240     MOVE CORDER-ORDER-ID (WS-ORDER-IDX) TO FDCOMM-ORDER-ID-OUT
004250     SET FDCOMM-FOUND TO TRUE
004260     .
004270 C0100-EXIT.
004280     EXIT
004290     .
004300***********************************************************
004310*    C0101 - MOVE ONE ORDER ITEM FROM THE FDCOMM ORDER ROW,
004320*    SLOT WS-ITEM-SUB, INTO THE MASTER ORDER ROW ADDRESSED
004330*    BY WS-ORDER-IDX.  DRIVEN OUT-OF-LINE BY THE VARYING
004340*    PERFORM IN C0100 SO THE LOOP CARRIES NO INLINE BODY.
004350***********************************************************
004360 C0101-MOVE-ONE-ORDER-ITEM.
004370
004380     MOVE FDC-ORD-ITEM-FOOD-NAME (WS-ITEM-SUB)
004390         TO CORDER-ITEM-FOOD-NAME (WS-ORDER-IDX, WS-ITEM-SUB)
004400     MOVE FDC-ORD-ITEM-PIECES (WS-ITEM-SUB)
004410         TO CORDER-ITEM-PIECES (WS-ORDER-IDX, WS-ITEM-SUB)
004420     MOVE FDC-ORD-ITEM-PRICE (WS-ITEM-SUB)
004430         TO CORDER-ITEM-PRICE (WS-ORDER-IDX, WS-ITEM-SUB)
004440     .
004450***********************************************************
004460*    C0110 - IF THE ORDER'S CUSTOMER ID MATCHES A CUSTOMER
004470*    ON FILE, RECORD THE ORDER ID IN THAT CUSTOMER'S ORDER
004480*    HISTORY.  AN ORDER FOR AN UNKNOWN CUSTOMER IS STILL
004490*    KEPT IN THE ORDER TABLE - NM-0303.
004500***********************************************************
004510 C0110-ATTACH-TO-CUSTOMER.
004520
004530     SET WS-SEARCH-SW TO 'N'
004540     SET WS-CUST-IDX TO 1
004550
004560     SEARCH WS-CUSTOMER-ROW VARYING WS-CUST-IDX
004570         AT END
004580             SET WS-SEARCH-SW TO 'N'
004590         WHEN CUSTMR-CUST-ID (WS-CUST-IDX) = FDCOMM-CUST-ID
004600             SET WS-SEARCH-SW TO 'Y'
004610     END-SEARCH
004620
004630     IF WS-ROW-FOUND
004640         ADD 1 TO CUSTMR-ORDER-COUNT (WS-CUST-IDX)
004650         MOVE CORDER-ORDER-ID (WS-ORDER-IDX)
004660             TO CUSTMR-ORDER-IDS
004670                 (WS-CUST-IDX, CUSTMR-ORDER-COUNT (WS-CUST-IDX))
004680     END-IF
004690     .
004700***********************************************************
004710*    C0200 - REWRITE THE WHOLE ORDERS FILE FROM THE ORDER
004720*    TABLE.  RUN AT THE END OF THE JOB, OR ON A RECOVERY
004730*    RERUN.
004740***********************************************************
004750 C0200-REWRITE-ORDERS.
004760
004770     MOVE 'R' TO WS-ORDWTR-MODE
004780     MOVE ZERO TO WS-TARGET-ORDER-SUB
004790     CALL 'ORDWTR' USING WS-ORDWTR-MODE,
004800                          WS-ORDER-TABLE,
004810                          WS-ORDER-COUNT,
004820                          WS-TARGET-ORDER-SUB
004830     .
