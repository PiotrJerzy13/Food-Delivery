000010*
000020*  COMMUNICATION AREA PASSED BETWEEN FOODMAIN, FODDLVR AND
000030*  FODDSTR.  ONE RECORD CARRIES THE REQUEST CODE, THE RETURN
000040*  STATUS AND EVERY FIELD ANY REQUEST MIGHT NEED, SO EVERY
000050*  CALL IN THE SUITE READS:
000060*
000070*       CALL 'FODDSTR' USING FDCOMM-AREA.
000080*       CALL 'FODDLVR' USING FDCOMM-AREA.
000090*
000100*  NOT EVERY FIELD IS MEANINGFUL ON EVERY REQUEST - SEE THE
000110*  REQUEST CODE TABLE BELOW AND THE CALLED PROGRAM'S OWN
000120*  COMMENTS FOR WHICH FIELDS IT READS AND SETS.
000130*
000140*  THE CUSTOMER/FOOD/ORDER FIELDS BELOW ARE CARRIED UNDER
000150*  THEIR OWN FDC- NAMES RATHER THAN BY COPYING CUSTMR,
000160*  FOODIT OR CORDER A SECOND TIME - THOSE MEMBERS ARE ALREADY
000170*  COPIED INTO THE MASTER TABLES INSIDE FODDSTR, AND A
000180*  SECOND COPY UNDER THE SAME FIELD NAMES WOULD MAKE EVERY
000190*  REFERENCE TO THEM AMBIGUOUS.  FODDSTR MOVES FIELD BY
000200*  FIELD BETWEEN A MASTER ROW AND THIS AREA.
000210*
000220 01  FDCOMM-AREA.
000230*        REQUEST CODES -
000240*          INIT      LOAD THE CUSTOMER/FOOD MASTERS  (FODDSTR)
000250*          AUTHEN    VALIDATE USERNAME/PASSWORD       (FODDLVR)
000260*          GETFOOD   FETCH ONE FOOD ROW BY INDEX      (FODDSTR)
000270*          UPDCART   ADD/CHANGE/REMOVE ONE CART LINE  (FODDLVR)
000280*          CRTORDER  TURN THE CART INTO AN ORDER      (FODDLVR)
000290*          FNDCUST   FIND CUSTOMER BY USERNAME/PSWD   (FODDSTR)
000300*          GETCUST   FETCH ONE CUSTOMER ROW BY ID     (FODDSTR)
000310*          PUTCUST   REPLACE ONE CUSTOMER ROW BY ID   (FODDSTR)
000320*          FNDFOOD   FIND ONE FOOD ROW BY NAME        (FODDSTR)
000330*          NEWORDER  FILE A NEW ORDER, ASSIGN ITS ID  (FODDSTR)
000340*          WRTORDER  REWRITE THE ORDERS FILE          (FODDSTR)
000350     05  FDCOMM-REQUEST-CODE          PIC X(8).
000360     05  FDCOMM-STATUS-CODE           PIC XX.
000370         88  FDCOMM-OK                       VALUE '00'.
000380         88  FDCOMM-NOT-OK                   VALUE '99'.
000390     05  FDCOMM-FOUND-SW               PIC X.
000400         88  FDCOMM-FOUND                    VALUE 'Y'.
000410         88  FDCOMM-NOT-FOUND                VALUE 'N'.
000420     05  FDCOMM-MESSAGE-TEXT           PIC X(80).
000430     05  FDCOMM-USERNAME               PIC X(20).
000440     05  FDCOMM-PASSWORD               PIC X(20).
000450     05  FDCOMM-CUST-ID                PIC 9(9).
000460     05  FDCOMM-FOOD-NAME              PIC X(30).
000470     05  FDCOMM-FOOD-INDEX             PIC S9(4) COMP.
000480     05  FDCOMM-FOOD-COUNT             PIC S9(4) COMP.
000490     05  FDCOMM-PIECES                 PIC 9(3).
000500     05  FDCOMM-ORDER-ID-OUT           PIC 9(9).
000510*
000520*    customer row exchanged on FNDCUST / GETCUST / PUTCUST
000530*
000540     05  FDCOMM-CUST-ROW.
000550         10  FDC-CUST-USERNAME        PIC X(20).
000560         10  FDC-CUST-PASSWORD        PIC X(20).
000570         10  FDC-CUST-NAME            PIC X(30).
000580         10  FDC-CUST-BALANCE         PIC S9(7)V9(2) COMP-3.
000590         10  FDC-CUST-CART-COUNT      PIC S9(4) COMP.
000600         10  FDC-CUST-CART-TOTAL      PIC S9(7)V9(2) COMP-3.
000610         10  FDC-CUST-CART-ITEMS OCCURS 20 TIMES
000620                               INDEXED BY FDC-CUST-CART-IDX.
000630             15  FDC-CART-FOOD-NAME       PIC X(30).
000640             15  FDC-CART-PIECES          PIC 9(3).
000650             15  FDC-CART-PRICE           PIC S9(7)V9(2) COMP-3.
000660         10  FDC-CUST-ORDER-COUNT     PIC S9(4) COMP.
000670         10  FDC-CUST-ORDER-IDS OCCURS 20 TIMES
000680                               PIC 9(9).
000690*
000700*    food row exchanged on FNDFOOD / GETFOOD
000710*
000720     05  FDCOMM-FOOD-ROW.
000730         10  FDC-FOOD-CALORIE         PIC 9(5).
000740         10  FDC-FOOD-DESCRIPTION     PIC X(60).
000750         10  FDC-FOOD-UNIT-PRICE      PIC S9(5)V9(2) COMP-3.
000760*
000770*    order built by FODDLVR from the cart, filed by FODDSTR
000780*    on NEWORDER; ID and timestamp are set by FODDSTR
000790*
000800     05  FDCOMM-ORDER-ROW.
000810         10  FDC-ORD-ITEM-COUNT       PIC S9(4) COMP.
000820         10  FDC-ORD-ITEMS OCCURS 20 TIMES
000830                           INDEXED BY FDC-ORD-ITEM-IDX.
000840             15  FDC-ORD-ITEM-FOOD-NAME   PIC X(30).
000850             15  FDC-ORD-ITEM-PIECES      PIC 9(3).
000860             15  FDC-ORD-ITEM-PRICE       PIC S9(7)V9(2) COMP-3.
000870         10  FDC-ORD-TOTAL            PIC S9(7)V9(2) COMP-3.
000880         10  FDC-ORD-TS-YYYY          PIC 9(4).
000890         10  FDC-ORD-TS-MM            PIC 9(2).
000900         10  FDC-ORD-TS-DD            PIC 9(2).
000910         10  FDC-ORD-TS-HH            PIC 9(2).
000920         10  FDC-ORD-TS-MIN           PIC 9(2).
000930     05  FILLER                       PIC X(20).
