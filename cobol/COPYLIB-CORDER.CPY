000010*
000020*  CUSTOMER ORDER ROW -- ONE ENTRY PER ORDER CREATED THIS RUN.
000030*  BUILT BY FODDLVR AT CREATE-ORDER TIME, PERSISTED BY FODDSTR,
000040*  AND SERIALISED TO THE ORDERS FILE BY ORDWTR (ONE OUTPUT LINE
000050*  PER ORDER ITEM).
000060*
000070*  LEVEL 10 AND BELOW ONLY -- SEE COPYLIB-CUSTMR.CPY BANNER
000080*  FOR WHY THE ENCLOSING 01/05 IS LEFT TO THE CALLER.
000090*
000100     10  CORDER-ORDER-ID          PIC 9(9).
000110     10  CORDER-CUST-ID           PIC 9(9).
000120     10  CORDER-ITEM-COUNT        PIC S9(4) COMP.
000130     10  CORDER-ITEMS OCCURS 20 TIMES
000140                           INDEXED BY CORDER-ITEM-IDX.
000150         15  CORDER-ITEM-FOOD-NAME    PIC X(30).
000160         15  CORDER-ITEM-PIECES       PIC 9(3).
000170         15  CORDER-ITEM-PRICE        PIC S9(7)V9(2) COMP-3.
000180     10  CORDER-ORDER-TOTAL       PIC S9(7)V9(2) COMP-3.
000190     10  CORDER-TIMESTAMP.
000200         15  CORDER-TS-YYYY           PIC 9(4).
000210         15  CORDER-TS-MM             PIC 9(2).
000220         15  CORDER-TS-DD             PIC 9(2).
000230         15  CORDER-TS-HH             PIC 9(2).
000240         15  CORDER-TS-MIN            PIC 9(2).
000250     10  CORDER-TIMESTAMP-NUM REDEFINES CORDER-TIMESTAMP
000260                                  PIC 9(12).
000270     10  FILLER                   PIC X(10).
