000010***********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. FODDLVR.
000040 AUTHOR. A JANSSON.
000050 INSTALLATION. NORDMAT AB - DATA CENTER.
000060 DATE-WRITTEN. 02/14/92.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE NORDMAT.
000090*
000100*  PURPOSE...... FOOD DELIVERY SERVICE - THE BUSINESS RULE
000110*                LAYER ON TOP OF FODDSTR'S DATA STORE.  HANDLES
000120*                CUSTOMER AUTHENTICATION, THE FOOD LISTING, THE
000130*                PER-CUSTOMER CART, AND TURNING A CART INTO A
000140*                FILED ORDER.  CARRIES NO DATA OF ITS OWN FROM
000150*                ONE CALL TO THE NEXT - ALL PERSISTENT STATE
000160*                LIVES IN FODDSTR.
000170*
000180*  CHANGE LOG
000190*  ----------------------------------------------------------
000200*  DATE      BY   REQUEST     DESCRIPTION
000210*  --------  ---  ----------  --------------------------------
000220*  02/14/92  AJ   NM-0109     ORIGINAL PROGRAM.  AUTHEN AND       NM-0109 
000230*                             LSTFOOD REQUESTS ONLY - CART WORK   NM-0109 
000240*                             WAS STILL DONE IN THE OLD BATCH     NM-0109 
000250*                             DRIVER AT THIS POINT.               NM-0109 
000260*  06/03/92  AJ   NM-0114     UPDCART REQUEST ADDED - CART NOW    NM-0114 
000270*                             MAINTAINED HERE, NOT IN THE         NM-0114 
000280*                             DRIVER.                             NM-0114 
000290*  02/03/93  PB   NM-0144     CRTORDER REQUEST ADDED - ORDER      NM-0144 
000300*                             CREATION MOVED HERE FROM THE        NM-0144 
000310*                             DRIVER TO SIT BESIDE THE CART       NM-0144 
000320*                             LOGIC IT DEPENDS ON.                NM-0144 
000330*  02/03/93  PB   NM-0145     BALANCE CHECK NOW COMPARES THE      NM-0145 
000340*                             PROSPECTIVE CART TOTAL, NOT JUST    NM-0145 
000350*                             THE NEW LINE, AGAINST BALANCE -     NM-0145 
000360*                             A REPLACED LINE WAS BEING DOUBLE    NM-0145 
000370*                             COUNTED.                            NM-0145 
000380*  07/19/94  SS   NM-0165     CUSTOMER RE-FETCHED AFTER NEWORDER  NM-0165 
000390*                             SO THE ORDER-HISTORY UPDATE MADE    NM-0165 
000400*                             INSIDE FODDSTR IS NOT OVERWRITTEN   NM-0165 
000410*                             BY THE STALE COPY HELD HERE.        NM-0165 
000420*  09/19/95  BK   NM-0180     'CANNOT REMOVE NON-EXISTING ITEM'   NM-0180 
000430*                             MESSAGE WORDING FIXED TO MATCH      NM-0180 
000440*                             THE HELP DESK SCRIPT.               NM-0180 
000450*  04/08/97  ML   NM-0214     CALORIE DISPLAY ADDED TO THE FOOD   NM-0214 
000460*                             LISTING FOR THE NUTRITION LABEL     NM-0214 
000470*                             PROJECT.                            NM-0214 
000480*  12/29/98  ML   NM-0231     Y2K REVIEW - PROGRAM CARRIES NO     NM-0231 
000490*                             DATE FIELDS OF ITS OWN.  NO CHANGE  NM-0231 
000500*                             REQUIRED.  SIGNED OFF ML/PB.        NM-0231 
000510*  01/11/99  PB   NM-0233     Y2K SIGN-OFF RECORDED IN CHANGE     NM-0233 
000520*                             CONTROL LOG NR 99-004.              NM-0233 
000530*  10/17/04  AJ   NM-0304     LOW-BALANCE MESSAGE NOW NAMES THE   NM-0304 
000540*                             QUANTITY AND FOOD REQUESTED, NOT    NM-0304 
000550*                             JUST "BALANCE EXCEEDED".            NM-0304 
000560*  03/02/09  CN   NM-0339     RE-BADGED INSTALLATION NAME TO      NM-0339 
000570*                             NORDMAT AB AFTER THE GROUP          NM-0339 
000580*                             REORGANISATION.                     NM-0339 
000590***********************************************************
000600 ENVIRONMENT DIVISION.
000610*------------------------------------------------------------
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01                     IS TOP-OF-FORM
000650     CLASS FD-ALPHA-CLASS    IS 'A' THRU 'Z'
000660     UPSI-0                  ON  STATUS IS FD-TEST-RUN-SW
000670                             OFF STATUS IS FD-PROD-RUN-SW.
000680***********************************************************
000690 DATA DIVISION.
000700*------------------------------------------------------------
000710 WORKING-STORAGE SECTION.
000720*    77-level subscripts, carried COMP per shop standard - the
000730*    77-level entries are grouped here ahead of any 01-level
000740*    item per shop practice
000750 77  WS-ITEM-SUB                  PIC S9(4) COMP VALUE ZERO.
000760 77  WS-CART-SUB                  PIC S9(4) COMP VALUE ZERO.
000770*    inputs saved off the comm area before any nested CALL to
000780*    FODDSTR overwrites the fields they were carried in
000790 01  WS-SAVED-INPUT.
000800     05  WS-IN-REQUEST-CODE       PIC X(8).
000810     05  WS-IN-USERNAME           PIC X(20).
000820     05  WS-IN-PASSWORD           PIC X(20).
000830     05  WS-IN-CUST-ID            PIC 9(9).
000840     05  WS-IN-CUST-ID-ALPHA REDEFINES WS-IN-CUST-ID
000850                                  PIC X(9).
000860     05  WS-IN-FOOD-NAME          PIC X(30).
000870     05  WS-IN-PIECES             PIC 9(3).
000880     05  WS-IN-PIECES-ALPHA REDEFINES WS-IN-PIECES
000890                                  PIC XXX.
000900
000910*    cart-update work fields
000920 01  WS-UNIT-PRICE                PIC S9(5)V9(2) COMP-3.
000930 01  WS-NEW-LINE-PRICE            PIC S9(7)V9(2) COMP-3.
000940 01  WS-OLD-LINE-PRICE            PIC S9(7)V9(2) COMP-3
000950                                  VALUE ZERO.
000960 01  WS-PROSPECTIVE-TOTAL         PIC S9(7)V9(2) COMP-3.
000970 01  WS-SAVED-ORDER-TOTAL         PIC S9(7)V9(2) COMP-3.
000980
000990*    switches
001000 01  SWITCHES.
001010     05  WS-CART-FOUND-SW         PIC X VALUE 'N'.
001020         88  WS-CART-ITEM-FOUND          VALUE 'Y'.
001030     05  WS-LIST-DONE-SW          PIC X VALUE 'N'.
001040         88  WS-LIST-DONE                VALUE 'Y'.
001050
001060
001070*    low-balance / removal message text is built here, one
001080*    piece at a time, then STRUNG into FDCOMM-MESSAGE-TEXT
001090 01  WS-MESSAGE-WORK.
001100     05  WS-MW-LIT-ADDING         PIC X(6)  VALUE 'ADDING'.
001110     05  FILLER                   PIC X     VALUE SPACE.
001120     05  WS-MW-PIECES             PIC ZZ9.
001130     05  FILLER                   PIC X     VALUE SPACE.
001140     05  WS-MW-LIT-X              PIC X     VALUE 'X'.
001150     05  FILLER                   PIC X     VALUE SPACE.
001160     05  WS-MW-FOOD-NAME          PIC X(30).
001170     05  WS-MW-LIT-TAIL           PIC X(37)
001180         VALUE ' WOULD EXCEED AVAILABLE BALANCE'.
001190 01  WS-MESSAGE-WORK-ALPHA REDEFINES WS-MESSAGE-WORK
001200                                  PIC X(80).
001210
001220*    working storage data for error routine
001230     COPY Z0900-ERROR-WKSTG.
001240
001250*    various constants
001260 01  HEADLINE                     PIC X(60) VALUE ALL '-'.
001270
001280 LINKAGE SECTION.
001290     COPY FDCOMM.
001300***********************************************************
001310 PROCEDURE DIVISION USING FDCOMM-AREA.
001320 000-FODDLVR-MAIN.
001330
001340     MOVE 'FODDLVR.cbl' TO WC-MSG-SRCFILE
001350     SET FDCOMM-OK TO TRUE
001360     MOVE SPACE TO FDCOMM-MESSAGE-TEXT
001370     MOVE FDCOMM-REQUEST-CODE TO WS-IN-REQUEST-CODE
001380
001390     EVALUATE FDCOMM-REQUEST-CODE
001400         WHEN 'AUTHEN'
001410             PERFORM A0100-AUTHENTICATE
001420         WHEN 'LSTFOOD'
001430             PERFORM B0100-LIST-FOODS
001440         WHEN 'UPDCART'
001450             PERFORM C0100-UPDATE-CART
001460         WHEN 'CRTORDER'
001470             PERFORM D0100-CREATE-ORDER
001480         WHEN OTHER
001490             SET FDCOMM-NOT-OK TO TRUE
001500             MOVE 'FODDLVR CALLED WITH UNKNOWN REQUEST CODE'
001510                 TO FDCOMM-MESSAGE-TEXT
001520     END-EVALUATE
001530
001540     MOVE WS-IN-REQUEST-CODE TO FDCOMM-REQUEST-CODE
001550
001560     EXIT PROGRAM
001570     .
001580***********************************************************
001590*    A0100 - AUTHENTICATE A CUSTOMER BY USER NAME/PASSWORD.
001600*    A MISSING USER NAME OR PASSWORD IS AN INPUT ERROR, NOT
001610*    AN AUTHENTICATION FAILURE - THE TWO ARE WORDED
001620*    DIFFERENTLY FOR THE HELP DESK'S BENEFIT.
001630***********************************************************
001640 A0100-AUTHENTICATE.
001650
001660     MOVE FDCOMM-USERNAME TO WS-IN-USERNAME
001670     MOVE FDCOMM-PASSWORD TO WS-IN-PASSWORD
001680
001690     IF WS-IN-USERNAME = SPACE OR WS-IN-PASSWORD = SPACE
001700         SET FDCOMM-NOT-OK TO TRUE
001710         MOVE 'INVALID CREDENTIALS.' TO FDCOMM-MESSAGE-TEXT
001720     ELSE
001730         MOVE 'FNDCUST ' TO FDCOMM-REQUEST-CODE
001740         MOVE WS-IN-USERNAME TO FDCOMM-USERNAME
001750         MOVE WS-IN-PASSWORD TO FDCOMM-PASSWORD
001760         CALL 'FODDSTR' USING FDCOMM-AREA
001770
001780         IF FDCOMM-FOUND
001790             SET FDCOMM-OK TO TRUE
001800         ELSE
001810             SET FDCOMM-NOT-OK TO TRUE
001820             MOVE 'AUTHENTICATION FAILED.'
001830                 TO FDCOMM-MESSAGE-TEXT
001840         END-IF
001850     END-IF
001860     .
001870***********************************************************
001880*    B0100 - LIST EVERY FOOD ON THE CATALOG, ONE GETFOOD
001890*    REQUEST PER TABLE POSITION UNTIL FODDSTR REPORTS
001900*    NOT-FOUND (POSITION PAST THE END OF THE CATALOG).
001910***********************************************************
001920 B0100-LIST-FOODS.
001930
001940     SET WS-LIST-DONE-SW TO 'N'
001950     MOVE 1 TO WS-ITEM-SUB
001960
001970     PERFORM B0110-LIST-ONE-FOOD UNTIL WS-LIST-DONE
001980     .
001990***********************************************************
002000*    B0110 - FETCH AND DISPLAY ONE FOOD ROW.  DRIVEN
002010*    OUT-OF-LINE BY B0100 SO THE LOOP CARRIES NO INLINE
002020*    BODY.
002030***********************************************************
002040 B0110-LIST-ONE-FOOD.
002050
002060     MOVE 'GETFOOD ' TO FDCOMM-REQUEST-CODE
002070     MOVE WS-ITEM-SUB TO FDCOMM-FOOD-INDEX
002080     CALL 'FODDSTR' USING FDCOMM-AREA
002090
002100     IF FDCOMM-FOUND
002110         DISPLAY FDCOMM-FOOD-NAME     ' '
002120                 FDC-FOOD-CALORIE     ' '
002130                 FDC-FOOD-DESCRIPTION ' '
002140                 FDC-FOOD-UNIT-PRICE
002150         ADD 1 TO WS-ITEM-SUB
002160     ELSE
002170         SET WS-LIST-DONE TO TRUE
002180     END-IF
002190     .
002200***********************************************************
002210*    C0100 - CART UPDATE.  ADD, REPLACE OR REMOVE ONE LINE
002220*    OF THE CUSTOMER'S CART, WITH A BALANCE CHECK ON EVERY
002230*    ADD/REPLACE.  NM-0114, NM-0145.
002240***********************************************************
002250 C0100-UPDATE-CART.
002260
002270     MOVE FDCOMM-CUST-ID   TO WS-IN-CUST-ID
002280     MOVE FDCOMM-FOOD-NAME TO WS-IN-FOOD-NAME
002290     MOVE FDCOMM-PIECES    TO WS-IN-PIECES
002300
002310     MOVE 'GETCUST ' TO FDCOMM-REQUEST-CODE
002320     MOVE WS-IN-CUST-ID TO FDCOMM-CUST-ID
002330     CALL 'FODDSTR' USING FDCOMM-AREA
002340
002350     IF FDCOMM-NOT-FOUND
002360         SET FDCOMM-NOT-OK TO TRUE
002370         MOVE 'CUSTOMER OR FOOD NOT FOUND.'
002380             TO FDCOMM-MESSAGE-TEXT
002390     ELSE
002400         MOVE 'FNDFOOD ' TO FDCOMM-REQUEST-CODE
002410         MOVE WS-IN-FOOD-NAME TO FDCOMM-FOOD-NAME
002420         CALL 'FODDSTR' USING FDCOMM-AREA
002430
002440         IF FDCOMM-NOT-FOUND
002450             SET FDCOMM-NOT-OK TO TRUE
002460             MOVE 'CUSTOMER OR FOOD NOT FOUND.'
002470                 TO FDCOMM-MESSAGE-TEXT
002480         ELSE
002490             MOVE FDC-FOOD-UNIT-PRICE TO WS-UNIT-PRICE
002500             PERFORM C0110-FIND-CART-ITEM
002510
002520             IF WS-IN-PIECES = ZERO
002530                 PERFORM C0120-REMOVE-CART-ITEM
002540             ELSE
002550                 PERFORM C0130-ADD-OR-REPLACE-CART-ITEM
002560             END-IF
002570         END-IF
002580     END-IF
002590
002600     IF FDCOMM-OK
002610         MOVE 'PUTCUST ' TO FDCOMM-REQUEST-CODE
002620         MOVE WS-IN-CUST-ID TO FDCOMM-CUST-ID
002630         CALL 'FODDSTR' USING FDCOMM-AREA
002640     END-IF
002650     .
002660***********************************************************
002670*    C0110 - SEARCH THE CUSTOMER'S CART FOR AN EXISTING LINE
002680*    FOR WS-IN-FOOD-NAME.  LEAVES FDC-CUST-CART-IDX
002690*    POSITIONED ON THE MATCH WHEN FOUND.
002700***********************************************************
002710 C0110-FIND-CART-ITEM.
002720
002730     SET WS-CART-FOUND-SW TO 'N'
002740     SET FDC-CUST-CART-IDX TO 1
002750
002760     SEARCH FDC-CUST-CART-ITEMS VARYING FDC-CUST-CART-IDX
002770         AT END
002780             SET WS-CART-FOUND-SW TO 'N'
002790         WHEN FDC-CUST-CART-IDX > FDC-CUST-CART-COUNT
002800             SET WS-CART-FOUND-SW TO 'N'
002810         WHEN FDC-CART-FOOD-NAME (FDC-CUST-CART-IDX)
002820                 = WS-IN-FOOD-NAME
002830             SET WS-CART-FOUND-SW TO 'Y'
002840     END-SEARCH
002850     .
002860***********************************************************
002870*    C0120 - REMOVE THE CART LINE FOUND BY C0110 (PIECES
002880*    REQUESTED = ZERO).  NM-0180.
002890***********************************************************
002900 C0120-REMOVE-CART-ITEM.
002910
002920     IF NOT WS-CART-ITEM-FOUND
002930         SET FDCOMM-NOT-OK TO TRUE
002940         MOVE 'CANNOT REMOVE NON-EXISTING ITEM FROM CART.'
002950             TO FDCOMM-MESSAGE-TEXT
002960     ELSE
002970         SUBTRACT FDC-CART-PRICE (FDC-CUST-CART-IDX)
002980             FROM FDC-CUST-CART-TOTAL
002990
003000         MOVE FDC-CUST-CART-IDX TO WS-CART-SUB
003010         PERFORM C0121-SHIFT-CART-ITEMS-DOWN
003020                 VARYING WS-CART-SUB FROM WS-CART-SUB BY 1
003030                 UNTIL WS-CART-SUB >= FDC-CUST-CART-COUNT
003040
003050         SUBTRACT 1 FROM FDC-CUST-CART-COUNT
003060         SET FDCOMM-OK TO TRUE
003070     END-IF
003080     .
003090***********************************************************
003100*    C0121 - SHIFT ONE CART SLOT DOWN OVER THE REMOVED LINE,
003110*    CLOSING THE GAP LEFT AT WS-CART-SUB.
003120***********************************************************
003130 C0121-SHIFT-CART-ITEMS-DOWN.
003140
003150     MOVE FDC-CART-FOOD-NAME (WS-CART-SUB + 1)
003160         TO FDC-CART-FOOD-NAME (WS-CART-SUB)
003170     MOVE FDC-CART-PIECES    (WS-CART-SUB + 1)
003180         TO FDC-CART-PIECES    (WS-CART-SUB)
003190     MOVE FDC-CART-PRICE     (WS-CART-SUB + 1)
003200         TO FDC-CART-PRICE     (WS-CART-SUB)
003210     .
003220***********************************************************
003230*    C0130 - ADD A NEW CART LINE OR REPLACE AN EXISTING ONE
003240*    (PIECES REQUESTED > ZERO), SUBJECT TO A BALANCE CHECK
003250*    ON THE PROSPECTIVE CART TOTAL.  NM-0145, NM-0304.
003260***********************************************************
003270 C0130-ADD-OR-REPLACE-CART-ITEM.
003280
003290     COMPUTE WS-NEW-LINE-PRICE = WS-UNIT-PRICE * WS-IN-PIECES
003300
003310     MOVE ZERO TO WS-OLD-LINE-PRICE
003320     IF WS-CART-ITEM-FOUND
003330         MOVE FDC-CART-PRICE (FDC-CUST-CART-IDX)
003340             TO WS-OLD-LINE-PRICE
003350     END-IF
003360
003370     COMPUTE WS-PROSPECTIVE-TOTAL =
003380         FDC-CUST-CART-TOTAL - WS-OLD-LINE-PRICE
003390                              + WS-NEW-LINE-PRICE
003400
003410     IF WS-PROSPECTIVE-TOTAL > FDC-CUST-BALANCE
003420         SET FDCOMM-NOT-OK TO TRUE
003430         MOVE WS-IN-PIECES    TO WS-MW-PIECES
003440         MOVE WS-IN-FOOD-NAME TO WS-MW-FOOD-NAME
003450         MOVE WS-MESSAGE-WORK-ALPHA TO FDCOMM-MESSAGE-TEXT
003460     ELSE
003470         IF NOT WS-CART-ITEM-FOUND
003480             ADD 1 TO FDC-CUST-CART-COUNT
003490             SET FDC-CUST-CART-IDX TO FDC-CUST-CART-COUNT
003500         END-IF
003510
003520         MOVE WS-IN-FOOD-NAME  TO
003530             FDC-CART-FOOD-NAME (FDC-CUST-CART-IDX)
003540         MOVE WS-IN-PIECES     TO
003550             FDC-CART-PIECES (FDC-CUST-CART-IDX)
003560         MOVE WS-NEW-LINE-PRICE TO
003570             FDC-CART-PRICE (FDC-CUST-CART-IDX)
003580         MOVE WS-PROSPECTIVE-TOTAL TO FDC-CUST-CART-TOTAL
003590
003600         SET FDCOMM-OK TO TRUE
003610     END-IF
003620     .
003630***********************************************************
003640*    D0100 - CREATE AN ORDER FROM THE CUSTOMER'S CART.
003650*    NM-0144, NM-0165.
003660***********************************************************
003670 D0100-CREATE-ORDER.
003680
003690     MOVE FDCOMM-CUST-ID TO WS-IN-CUST-ID
003700
003710     MOVE 'GETCUST ' TO FDCOMM-REQUEST-CODE
003720     MOVE WS-IN-CUST-ID TO FDCOMM-CUST-ID
003730     CALL 'FODDSTR' USING FDCOMM-AREA
003740
003750     IF FDCOMM-NOT-FOUND OR FDC-CUST-CART-COUNT = ZERO
003760         SET FDCOMM-NOT-OK TO TRUE
003770         MOVE 'CANNOT CREATE ORDER FROM EMPTY CART.'
003780             TO FDCOMM-MESSAGE-TEXT
003790     ELSE
003800         MOVE FDC-CUST-CART-TOTAL TO WS-SAVED-ORDER-TOTAL
003810
003820         MOVE FDC-CUST-CART-COUNT TO FDC-ORD-ITEM-COUNT
003830         MOVE FDC-CUST-CART-TOTAL TO FDC-ORD-TOTAL
003840
003850         MOVE 1 TO WS-ITEM-SUB
003860         PERFORM D0110-COPY-ONE-CART-ITEM-TO-ORDER
003870                 VARYING WS-ITEM-SUB FROM 1 BY 1
003880                 UNTIL WS-ITEM-SUB > FDC-ORD-ITEM-COUNT
003890
003900         MOVE 'NEWORDER' TO FDCOMM-REQUEST-CODE
003910         CALL 'FODDSTR' USING FDCOMM-AREA
003920
003930*            NM-0165 - re-fetch so the order-history update
003940*            FODDSTR just made to the master row is not
003950*            overwritten by the cart snapshot still held here
003960         MOVE 'GETCUST ' TO FDCOMM-REQUEST-CODE
003970         MOVE WS-IN-CUST-ID TO FDCOMM-CUST-ID
003980         CALL 'FODDSTR' USING FDCOMM-AREA
003990
004000         SUBTRACT WS-SAVED-ORDER-TOTAL FROM FDC-CUST-BALANCE
004010         MOVE ZERO TO FDC-CUST-CART-COUNT
004020         MOVE ZERO TO FDC-CUST-CART-TOTAL
004030
004040         MOVE 'PUTCUST ' TO FDCOMM-REQUEST-CODE
004050         MOVE WS-IN-CUST-ID TO FDCOMM-CUST-ID
004060         CALL 'FODDSTR' USING FDCOMM-AREA
004070
004080         SET FDCOMM-OK TO TRUE
004090     END-IF
004100     .
004110***********************************************************
004120*    D0110 - COPY ONE CART ITEM, SLOT WS-ITEM-SUB, INTO THE
004130*    FDCOMM ORDER ROW AT THE SAME SLOT.  DRIVEN OUT-OF-LINE
004140*    BY D0100 SO THE LOOP CARRIES NO INLINE BODY.
004150***********************************************************
004160 D0110-COPY-ONE-CART-ITEM-TO-ORDER.
004170
004180     MOVE FDC-CART-FOOD-NAME (WS-ITEM-SUB)
004190         TO FDC-ORD-ITEM-FOOD-NAME (WS-ITEM-SUB)
004200     MOVE FDC-CART-PIECES (WS-ITEM-SUB)
004210         TO FDC-ORD-ITEM-PIECES (WS-ITEM-SUB)
004220     MOVE FDC-CART-PRICE (WS-ITEM-SUB)
004230         TO FDC-ORD-ITEM-PRICE (WS-ITEM-SUB)
004240     .
