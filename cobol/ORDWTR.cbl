000010***********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. ORDWTR.
000040 AUTHOR. S SODERBERG.
000050 INSTALLATION. NORDMAT AB - DATA CENTER.
000060 DATE-WRITTEN. 04/02/89.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE NORDMAT.
000090*
000100*  PURPOSE...... ORDER FILE WRITER.  ONE OUTPUT LINE PER ORDER
000110*                ITEM, COMMA DELIMITED, PLUS THE ORDER HEADER
000120*                FIELDS AND A DD/MM/YYYY HH:MM STAMP REPEATED
000130*                ON EVERY ITEM LINE OF THE ORDER.
000140*
000150*                TWO MODES ARE SUPPORTED, SELECTED BY
000160*                LK-ORDWTR-MODE -
000170*                  'A' = APPEND ONE ORDER TO THE END OF THE
000180*                        EXISTING FILE (NORMAL RUN-TIME USE,
000190*                        MODELLED ON THE OLD SQLLOG APPEND
000200*                        ROUTINE)
000210*                  'R' = FULL REWRITE OF THE ORDERS FILE FROM
000220*                        THE IN-MEMORY ORDER TABLE (END OF
000230*                        RUN CLOSE-OUT, OR RECOVERY RERUN)
000240*
000250*  CHANGE LOG
000260*  ----------------------------------------------------------
000270*  DATE      BY   REQUEST     DESCRIPTION
000280*  --------  ---  ----------  --------------------------------
000290*  04/02/89  SS   NM-0022     ORIGINAL PROGRAM - APPEND MODE      NM-0022 
000300*                             ONLY, BUILT ON THE ERROR-LOG        NM-0022 
000310*                             APPEND PATTERN.                     NM-0022 
000320*  02/03/93  PB   NM-0142     ORDER TOTAL NOW CARRIED ON EVERY    NM-0142 
000330*                             ITEM LINE, NOT JUST THE LAST.       NM-0142 
000340*  09/19/95  BK   NM-0178     ADDED FULL REWRITE MODE FOR THE     NM-0178 
000350*                             OVERNIGHT CLOSE-OUT JOB.            NM-0178 
000360*  04/08/97  ML   NM-0212     TIMESTAMP WIDENED TO CARRY THE      NM-0212 
000370*                             FULL 4-DIGIT YEAR (WAS 2-DIGIT).    NM-0212 
000380*  12/29/98  ML   NM-0231     Y2K REVIEW - TIMESTAMP CONFIRMED    NM-0231 
000390*                             4-DIGIT YEAR FROM NM-0212.  NO      NM-0231 
000400*                             FURTHER CHANGE REQUIRED.            NM-0231 
000410*  01/11/99  PB   NM-0233     Y2K SIGN-OFF RECORDED IN CHANGE     NM-0233 
000420*                             CONTROL LOG NR 99-004.              NM-0233 
000430*  10/17/04  AJ   NM-0302     GUARD AGAINST A ZERO-ITEM ORDER     NM-0302
000440*                             BEING WRITTEN (SHOULD NEVER         NM-0302
000450*                             HAPPEN - CALLER CHECKS FIRST).      NM-0302
000460*  11/05/04  AJ   NM-0303     TIMESTAMP AND ORDER TOTAL WERE      NM-0303
000470*                             SWAPPED ON THE ITEM LINE (STAMP     NM-0303
000480*                             BELONGS BEFORE THE TOTAL) AND THE   NM-0303
000490*                             PRICE/TOTAL EDIT PICTURES HAD A     NM-0303
000500*                             THOUSANDS COMMA THAT COULD LAND     NM-0303
000510*                             ON THE COMMA-DELIMITED LINE ITSELF  NM-0303
000520*                             AND SPLIT THE RECORD ON READBACK.   NM-0303
000530*  03/02/09  CN   NM-0339     RE-BADGED INSTALLATION NAME TO      NM-0339
000540*                             NORDMAT AB AFTER THE GROUP          NM-0339 
000550*                             REORGANISATION.                     NM-0339 
000560***********************************************************
000570 ENVIRONMENT DIVISION.
000580*------------------------------------------------------------
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01                     IS TOP-OF-FORM
000620     CLASS FD-ALPHA-CLASS    IS 'A' THRU 'Z'
000630     UPSI-0                  ON  STATUS IS FD-TEST-RUN-SW
000640                             OFF STATUS IS FD-PROD-RUN-SW.
000650*------------------------------------------------------------
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT ORDERS-FILE ASSIGN TO ORDRFILE
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS ORDRFILE-STATUS.
000710***********************************************************
000720 DATA DIVISION.
000730*------------------------------------------------------------
000740 FILE SECTION.
000750 FD  ORDERS-FILE.
000760 01  ORDERS-FILE-REC              PIC X(120).
000770***********************************************************
000780 WORKING-STORAGE SECTION.
000790*    77-level counters, carried COMP per shop standard - the
000800*    77-level entries are grouped here ahead of any 01-level
000810*    item per shop practice
000820 77  WN-ITEM-SUB                  PIC S9(4) COMP VALUE ZERO.
000830 77  WN-ORDER-SUB                 PIC S9(4) COMP VALUE ZERO.
000840*    file status
000850 01  FILE-STATUS-FIELDS.
000860     05  ORDRFILE-STATUS          PIC XX.
000870         88  ORDRFILE-SUCCESSFUL          VALUE '00'.
000880
000890*    the output line is built here, then MOVEd to the FD
000900 01  WC-OUT-LINE                  PIC X(120) VALUE SPACE.
000910 01  WC-OUT-LINE-CHECK REDEFINES WC-OUT-LINE
000920                                  PIC X(120).
000930
000940*    edited fields used to build the output line
000950 01  WC-EDIT-FIELDS.
000960     05  WC-E-ORDER-ID            PIC 9(9).
000970     05  WC-E-CUST-ID             PIC 9(9).
000980     05  WC-E-FOOD-NAME           PIC X(30).
000990     05  WC-E-PIECES              PIC ZZ9.
001000*        NO THOUSANDS COMMA HERE - THIS FIELD SITS ON A
001010*        COMMA-DELIMITED LINE AND A COMMA IN THE EDITED
001020*        VALUE WOULD SPLIT THE RECORD ON READBACK - NM-0303
001030     05  WC-E-PRICE               PIC ZZZZZZ9.99.
001040     05  WC-E-ORDER-TOTAL         PIC ZZZZZZ9.99.
001050     05  WC-E-STAMP.
001060         10  WC-E-DD              PIC 99.
001070         10  FILLER               PIC X VALUE '/'.
001080         10  WC-E-MM              PIC 99.
001090         10  FILLER               PIC X VALUE '/'.
001100         10  WC-E-YYYY            PIC 9999.
001110         10  FILLER               PIC X VALUE ' '.
001120         10  WC-E-HH              PIC 99.
001130         10  FILLER               PIC X VALUE ':'.
001140         10  WC-E-MIN             PIC 99.
001150 01  WC-EDIT-FIELDS-ALPHA REDEFINES WC-EDIT-FIELDS
001160                                  PIC X(85).
001170
001180*    working storage data for error routine
001190     COPY Z0900-ERROR-WKSTG.
001200
001210*    various constants
001220 01  HEADLINE                     PIC X(60) VALUE ALL '-'.
001230
001240 LINKAGE SECTION.
001250 01  LK-ORDWTR-MODE               PIC X.
001260     88  LK-MODE-APPEND                  VALUE 'A'.
001270     88  LK-MODE-REWRITE                 VALUE 'R'.
001280 01  LK-ORDER-TABLE.
001290     05  LK-ORDER-ROW OCCURS 50 TIMES
001300                         INDEXED BY LK-ORDER-IDX.
001310         COPY CORDER.
001320 01  LK-ORDER-COUNT               PIC S9(4) COMP.
001330 01  LK-TARGET-ORDER-SUB          PIC S9(4) COMP.
001340***********************************************************
001350 PROCEDURE DIVISION USING LK-ORDWTR-MODE,
001360                           LK-ORDER-TABLE,
001370                           LK-ORDER-COUNT,
001380                           LK-TARGET-ORDER-SUB.
001390 000-ORDWTR-MAIN.
001400
001410     MOVE 'ORDWTR.cbl' TO WC-MSG-SRCFILE
001420
001430     EVALUATE TRUE
001440         WHEN LK-MODE-APPEND
001450             PERFORM B0100-APPEND-ONE-ORDER
001460         WHEN LK-MODE-REWRITE
001470             PERFORM B0200-FULL-REWRITE
001480         WHEN OTHER
001490             MOVE 'ORDWTR CALLED WITH UNKNOWN MODE'
001500                 TO WC-LOG-TEXT
001510             DISPLAY WC-LOG-TEXT
001520     END-EVALUATE
001530
001540     EXIT PROGRAM
001550     .
001560***********************************************************
001570*    B0100 - APPEND ONE NEWLY-CREATED ORDER TO THE FILE.
001580*    MODELLED ON THE OLD ERROR-LOG APPEND ROUTINE - OPEN
001590*    EXTEND, WRITE, CLOSE, EVERY CALL.
001600***********************************************************
001610 B0100-APPEND-ONE-ORDER.
001620
001630     MOVE LK-TARGET-ORDER-SUB TO WN-ORDER-SUB
001640     SET LK-ORDER-IDX TO WN-ORDER-SUB
001650
001660     IF CORDER-ITEM-COUNT (LK-ORDER-IDX) = ZERO
001670*        NM-0302 - should never happen, caller checks first
001680         MOVE 'ORDWTR ASKED TO APPEND A ZERO-ITEM ORDER'
001690             TO WC-LOG-TEXT
001700         DISPLAY WC-LOG-TEXT
001710     ELSE
001720         OPEN EXTEND ORDERS-FILE
001730         PERFORM C0100-WRITE-ORDER-LINES
001740         CLOSE ORDERS-FILE
001750     END-IF
001760     .
001770***********************************************************
001780*    B0200 - REWRITE THE WHOLE FILE FROM THE ORDER TABLE.
001790*    USED AT END OF RUN SO THE FILE REFLECTS EVERY ORDER
001800*    KNOWN TO THIS RUN, IN ORDER-ID SEQUENCE.
001810***********************************************************
001820 B0200-FULL-REWRITE.
001830
001840     OPEN OUTPUT ORDERS-FILE
001850
001860     PERFORM C0100-WRITE-ORDER-LINES VARYING WN-ORDER-SUB
001870             FROM 1 BY 1 UNTIL WN-ORDER-SUB > LK-ORDER-COUNT
001880
001890     CLOSE ORDERS-FILE
001900     .
001910***********************************************************
001920*    C0100 - WRITE ONE LINE PER ITEM OF THE ORDER CURRENTLY
001930*    ADDRESSED BY WN-ORDER-SUB.  DRIVEN OUT-OF-LINE BOTH BY
001940*    B0100 (ONE ORDER) AND B0200 (VARYING THROUGH ALL
001950*    ORDERS) SO NEITHER CALLER CARRIES AN INLINE LOOP BODY.
001960***********************************************************
001970 C0100-WRITE-ORDER-LINES.
001980
001990     SET LK-ORDER-IDX TO WN-ORDER-SUB
002000
002010     MOVE CORDER-TS-DD   (LK-ORDER-IDX) TO WC-E-DD
002020     MOVE CORDER-TS-MM   (LK-ORDER-IDX) TO WC-E-MM
002030     MOVE CORDER-TS-YYYY (LK-ORDER-IDX) TO WC-E-YYYY
002040     MOVE CORDER-TS-HH   (LK-ORDER-IDX) TO WC-E-HH
002050     MOVE CORDER-TS-MIN  (LK-ORDER-IDX) TO WC-E-MIN
002060
002070     MOVE CORDER-ORDER-ID    (LK-ORDER-IDX) TO WC-E-ORDER-ID
002080     MOVE CORDER-CUST-ID     (LK-ORDER-IDX) TO WC-E-CUST-ID
002090     MOVE CORDER-ORDER-TOTAL (LK-ORDER-IDX) TO WC-E-ORDER-TOTAL
002100
002110     PERFORM C0110-WRITE-ONE-ITEM-LINE VARYING WN-ITEM-SUB
002120             FROM 1 BY 1
002130             UNTIL WN-ITEM-SUB > CORDER-ITEM-COUNT (LK-ORDER-IDX)
002140     .
002150***********************************************************
002160*    C0110 - BUILD AND WRITE ONE ITEM LINE OF THE ORDER
002170*    ADDRESSED BY LK-ORDER-IDX, ITEM POSITION WN-ITEM-SUB.
002180***********************************************************
002190 C0110-WRITE-ONE-ITEM-LINE.
002200
002210     MOVE CORDER-ITEM-FOOD-NAME (LK-ORDER-IDX, WN-ITEM-SUB)
002220         TO WC-E-FOOD-NAME
002230     MOVE CORDER-ITEM-PIECES (LK-ORDER-IDX, WN-ITEM-SUB)
002240         TO WC-E-PIECES
002250     MOVE CORDER-ITEM-PRICE (LK-ORDER-IDX, WN-ITEM-SUB)
002260         TO WC-E-PRICE
002270
002280     STRING WC-E-ORDER-ID    DELIMITED BY SIZE
002290            ','              DELIMITED BY SIZE
002300            WC-E-CUST-ID     DELIMITED BY SIZE
002310            ','              DELIMITED BY SIZE
002320            WC-E-FOOD-NAME   DELIMITED BY '  '
002330            ','              DELIMITED BY SIZE
002340            WC-E-PIECES      DELIMITED BY SIZE
002350            ','              DELIMITED BY SIZE
002360            WC-E-PRICE       DELIMITED BY SIZE
002370            ','              DELIMITED BY SIZE
002380            WC-E-STAMP       DELIMITED BY SIZE
002390            ','              DELIMITED BY SIZE
002400            WC-E-ORDER-TOTAL DELIMITED BY SIZE
002410         INTO WC-OUT-LINE
002420     END-STRING
002430
002440     WRITE ORDERS-FILE-REC FROM WC-OUT-LINE
002450
002460     MOVE SPACE TO WC-OUT-LINE
002470     .
