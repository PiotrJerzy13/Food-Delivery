000010*
000020*  FOOD (MENU ITEM) TABLE ROW -- ONE ENTRY PER FOOD ON THE
000030*  CATALOG.  BUILT BY FOODRDR FROM THE FOOD CATALOG FILE;
000040*  OWNED BY FODDSTR; LOOKED UP BY FOOD NAME BY FODDLVR WHEN
000050*  LISTING FOOD OR PRICING A CART LINE.
000060*
000070*  LEVEL 10 AND BELOW ONLY -- SEE COPYLIB-CUSTMR.CPY BANNER
000080*  FOR WHY THE ENCLOSING 01/05 IS LEFT TO THE CALLER.
000090*
000100     10  FOODIT-FOOD-NAME         PIC X(30).
000110     10  FOODIT-CALORIE           PIC 9(5).
000120     10  FOODIT-CALORIE-ALPHA REDEFINES FOODIT-CALORIE
000130                                  PIC X(5).
000140     10  FOODIT-DESCRIPTION       PIC X(60).
000150     10  FOODIT-UNIT-PRICE        PIC S9(5)V9(2) COMP-3.
000160     10  FILLER                   PIC X(10).
