000010***********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. FOODRDR.
000040 AUTHOR. B KARLSSON.
000050 INSTALLATION. NORDMAT AB - DATA CENTER.
000060 DATE-WRITTEN. 03/12/88.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE NORDMAT.
000090*
000100*  PURPOSE...... FOOD CATALOG READER FOR THE ORDER PROCESSING
000110*                RUN.  READS THE FOOD CATALOG FILE SEQUENTIALLY,
000120*                SPLITS EACH LINE ON COMMAS AND BUILDS ONE FOOD
000130*                TABLE ROW PER LINE FOR THE CALLER (NORMALLY
000140*                FODDSTR).
000150*
000160*  CHANGE LOG
000170*  ----------------------------------------------------------
000180*  DATE      BY   REQUEST     DESCRIPTION
000190*  --------  ---  ----------  --------------------------------
000200*  03/12/88  BK   NM-0015     ORIGINAL PROGRAM.  COMPANION TO     NM-0015 
000210*                             CUSTRDR - SAME UNSTRING STYLE.      NM-0015 
000220*  11/22/89  BK   NM-0061     RAISED TABLE SIZE 25 TO 50 ROWS     NM-0061 
000230*                             TO MATCH THE CUSTOMER TABLE.        NM-0061 
000240*  07/30/90  SS   NM-0088     DESCRIPTION FIELD WIDENED 40 TO     NM-0088 
000250*                             60 CHARS - MENU TEXT WAS BEING      NM-0088 
000260*                             TRUNCATED ON THE PRINTED MENU.      NM-0088 
000270*  02/03/93  PB   NM-0141     UNIT PRICE ACCEPTS 3 WHOLE DIGITS   NM-0141 
000280*                             NOW INSTEAD OF 2 (INFLATION).       NM-0141 
000290*  09/19/95  BK   NM-0177     TRAILING BLANK LINES AT END OF      NM-0177 
000300*                             FILE NO LONGER COUNTED AS ROWS.     NM-0177 
000310*  04/08/97  ML   NM-0211     CALORIE FIELD ADDED TO SATISFY      NM-0211 
000320*                             THE NEW NUTRITION LABEL PRINT.      NM-0211 
000330*  12/29/98  ML   NM-0231     Y2K REVIEW - PROGRAM CARRIES NO     NM-0231 
000340*                             2-DIGIT YEAR FIELDS.  NO CHANGE     NM-0231 
000350*                             REQUIRED.  SIGNED OFF ML/PB.        NM-0231 
000360*  01/11/99  PB   NM-0233     Y2K SIGN-OFF RECORDED IN CHANGE     NM-0233 
000370*                             CONTROL LOG NR 99-004.              NM-0233 
000380*  07/05/01  SS   NM-0267     GUARD AGAINST A FOOD LINE WITH      NM-0267
000390*                             FEWER THAN 4 COMMA FIELDS.          NM-0267
000400*  10/24/04  AJ   NM-0268     CALORIE AND PRICE NO LONGER         NM-0268
000410*                             CONVERTED WITH NUMVAL - PRICE NOW   NM-0268
000420*                             CARRIED AS A DIGIT STRING SO        NM-0268
000430*                             UNSTRING LOADS IT DIRECTLY (THE     NM-0268
000440*                             DR SITE COMPILER'S NUMVAL           NM-0268
000450*                             SUPPORT IS UNRELIABLE).             NM-0268
000460*  03/02/09  CN   NM-0339     RE-BADGED INSTALLATION NAME TO      NM-0339
000470*                             NORDMAT AB AFTER THE GROUP          NM-0339 
000480*                             REORGANISATION.                     NM-0339 
000490***********************************************************
000500 ENVIRONMENT DIVISION.
000510*------------------------------------------------------------
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01                     IS TOP-OF-FORM
000550     CLASS FD-ALPHA-CLASS    IS 'A' THRU 'Z'
000560     UPSI-0                  ON  STATUS IS FD-TEST-RUN-SW
000570                             OFF STATUS IS FD-PROD-RUN-SW.
000580*------------------------------------------------------------
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT FOOD-FILE ASSIGN TO FOODFILE
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS FOODFILE-STATUS.
000640***********************************************************
000650 DATA DIVISION.
000660*------------------------------------------------------------
000670 FILE SECTION.
000680 FD  FOOD-FILE.
000690 01  FOOD-FILE-REC.
000700     05  FILLER                   PIC X(110).
000710***********************************************************
000720 WORKING-STORAGE SECTION.
000722*    77-level counters, carried COMP per shop standard - the
000723*    77-level entries are grouped here ahead of any 01-level
000724*    item per shop practice
000725 77  WN-FOOD-COUNT                PIC S9(4) COMP VALUE ZERO.
000726 77  WN-COMMA-FIELD-COUNT         PIC S9(4) COMP VALUE ZERO.
000730*    switches
000740 01  SWITCHES.
000750     05  END-OF-FILE-SW           PIC X VALUE 'N'.
000760         88  EOF                          VALUE 'Y'.
000770
000780*    file status
000790 01  FILE-STATUS-FIELDS.
000800     05  FOODFILE-STATUS          PIC XX.
000810         88  FOODFILE-SUCCESSFUL          VALUE '00'.
000820         88  FOODFILE-AT-EOF               VALUE '10'.
000830
000870
000880*    working record for the raw input line
000890 01  WC-RAW-LINE                  PIC X(110) VALUE SPACE.
000900 01  WC-RAW-LINE-TRIMMED REDEFINES WC-RAW-LINE
000910                                  PIC X(110).
000920
000930*    working record for the 4 comma-delimited fields
000940 01  WC-PARSE-WORK.
000950     05  WC-PW-FOOD-NAME          PIC X(30).
000960     05  WC-PW-CALORIE-TEXT       PIC 9(5).
000970     05  WC-PW-DESCRIPTION        PIC X(60).
000980*        PRICE CARRIED AS A DIGIT STRING WITH 2 IMPLIED
000990*        DECIMALS (NO PUNCTUATION) SO UNSTRING RIGHT-JUSTIFIES
001000*        AND ZERO-FILLS IT DIRECTLY - NM-0268
001010     05  WC-PW-PRICE-TEXT         PIC 9(5)V9(2).
001020 01  WC-PARSE-WORK-BLANK REDEFINES WC-PARSE-WORK
001030                                  PIC X(102).
001040
001050*    working storage data for error routine
001060     COPY Z0900-ERROR-WKSTG.
001070
001080*    various constants
001090 01  HEADLINE                     PIC X(60) VALUE ALL '-'.
001100
001110 LINKAGE SECTION.
001120 01  LK-FOOD-TABLE.
001130     05  LK-FOOD-ROW OCCURS 50 TIMES
001140                        INDEXED BY LK-FOOD-IDX.
001150         COPY FOODIT.
001160 01  LK-FOOD-COUNT                PIC S9(4) COMP.
001170***********************************************************
001180 PROCEDURE DIVISION USING LK-FOOD-TABLE,
001190                           LK-FOOD-COUNT.
001200 000-FOODRDR-MAIN.
001210
001220     MOVE 'FOODRDR.cbl' TO WC-MSG-SRCFILE
001230     PERFORM 100-INIT
001240     PERFORM 100-READ-FOOD-FILE UNTIL EOF
001250     PERFORM 100-END
001260
001270     MOVE WN-FOOD-COUNT TO LK-FOOD-COUNT
001280
001290     EXIT PROGRAM
001300     .
001310***********************************************************
001320 100-INIT.
001330
001340     MOVE 'N' TO END-OF-FILE-SW
001350     MOVE ZERO TO WN-FOOD-COUNT
001360
001370     OPEN INPUT FOOD-FILE
001380
001390     IF FOODFILE-SUCCESSFUL
001400         READ FOOD-FILE INTO WC-RAW-LINE
001410             AT END SET EOF TO TRUE
001420         END-READ
001430     ELSE
001440*        an empty or missing catalog simply yields zero rows
001450         SET EOF TO TRUE
001460     END-IF
001470     .
001480***********************************************************
001490 100-READ-FOOD-FILE.
001500
001510     IF WC-RAW-LINE NOT = SPACE
001520         PERFORM 110-PARSE-FOOD-LINE
001530     END-IF
001540
001550     READ FOOD-FILE INTO WC-RAW-LINE
001560         AT END SET EOF TO TRUE
001570     END-READ
001580     .
001590***********************************************************
001600 110-PARSE-FOOD-LINE.
001610
001620     MOVE ZERO TO WN-COMMA-FIELD-COUNT
001630     MOVE SPACE TO WC-PARSE-WORK-BLANK
001640
001650     UNSTRING WC-RAW-LINE DELIMITED BY ','
001660         INTO WC-PW-FOOD-NAME
001670              WC-PW-CALORIE-TEXT
001680              WC-PW-DESCRIPTION
001690              WC-PW-PRICE-TEXT
001700         TALLYING IN WN-COMMA-FIELD-COUNT
001710     END-UNSTRING
001720
001730     IF WN-COMMA-FIELD-COUNT < 4
001740         MOVE 'FOOD LINE HAS FEWER THAN 4 FIELDS'
001750             TO WC-LOG-TEXT
001760         DISPLAY WC-LOG-TEXT
001770     ELSE
001780         ADD 1 TO WN-FOOD-COUNT
001790         SET LK-FOOD-IDX TO WN-FOOD-COUNT
001800
001810         MOVE WC-PW-FOOD-NAME
001820             TO FOODIT-FOOD-NAME (LK-FOOD-IDX)
001830         MOVE WC-PW-CALORIE-TEXT
001840             TO FOODIT-CALORIE (LK-FOOD-IDX)
001850         MOVE WC-PW-DESCRIPTION
001860             TO FOODIT-DESCRIPTION (LK-FOOD-IDX)
001870         MOVE WC-PW-PRICE-TEXT
001880             TO FOODIT-UNIT-PRICE (LK-FOOD-IDX)
001890     END-IF
001900     .
001910***********************************************************
001920 100-END.
001930
001940     CLOSE FOOD-FILE
001950     .
