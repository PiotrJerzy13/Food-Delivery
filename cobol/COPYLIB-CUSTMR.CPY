000010*
000020*  CUSTOMER TABLE ROW -- ONE ENTRY PER CUSTOMER KNOWN TO THE
000030*  RUN.  BUILT BY CUSTRDR FROM THE CUSTOMER MASTER FILE; OWNED
000040*  AND MAINTAINED BY FODDSTR; READ AND UPDATED BY FODDLVR VIA
000050*  THE GETCUST/PUTCUST REQUESTS.
000060*
000070*  THE CART IS CARRIED ON THE CUSTOMER ROW ITSELF -- THERE IS
000080*  NO STAND-ALONE CART FILE OR TABLE.
000090*
000100*  THIS MEMBER SUPPLIES ONLY THE FIELD LIST (LEVEL 10 AND
000110*  BELOW).  THE INCLUDING PROGRAM SUPPLIES THE ENCLOSING 01 OR
000120*  05 GROUP, SO THE SAME MEMBER SERVES BOTH A LONE WORKING ROW
000130*  AND A ROW NESTED INSIDE AN OCCURS TABLE.
000140*
000150     10  CUSTMR-USERNAME          PIC X(20).
000160     10  CUSTMR-PASSWORD          PIC X(20).
000170     10  CUSTMR-CUST-ID           PIC 9(9).
000180     10  CUSTMR-CUST-ID-ALPHA REDEFINES CUSTMR-CUST-ID
000190                                  PIC X(9).
000200     10  CUSTMR-CUST-NAME         PIC X(30).
000210     10  CUSTMR-BALANCE           PIC S9(7)V9(2) COMP-3.
000220     10  CUSTMR-CART-COUNT        PIC S9(4) COMP.
000230     10  CUSTMR-CART-TOTAL        PIC S9(7)V9(2) COMP-3.
000240     10  CUSTMR-CART-ITEMS OCCURS 20 TIMES
000250                           INDEXED BY CUSTMR-CART-IDX.
000260         15  CUSTMR-CART-FOOD-NAME    PIC X(30).
000270         15  CUSTMR-CART-PIECES       PIC 9(3).
000280         15  CUSTMR-CART-PRICE        PIC S9(7)V9(2) COMP-3.
000290     10  CUSTMR-ORDER-COUNT       PIC S9(4) COMP.
000300     10  CUSTMR-ORDER-IDS OCCURS 20 TIMES
000310                           PIC 9(9).
000320     10  FILLER                   PIC X(15).
