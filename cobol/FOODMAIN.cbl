000010***********************************************************
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. FOODMAIN.
000040 AUTHOR. P BENGTSSON.
000050 INSTALLATION. NORDMAT AB - DATA CENTER.
000060 DATE-WRITTEN. 06/14/91.
000070 DATE-COMPILED.
000080 SECURITY. INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE NORDMAT.
000090*
000100*  PURPOSE...... BATCH DRIVER FOR THE FOOD DELIVERY ORDER RUN.
000110*                CALLS FODDSTR TO LOAD THE CUSTOMER AND FOOD
000120*                MASTERS, THEN WORKS A SCRIPTED TABLE OF
000130*                TRANSACTIONS THROUGH FODDLVR - AUTHENTICATE,
000140*                LIST FOOD, REPEAT CART UPDATES, CREATE ORDER -
000150*                ONE CUSTOMER'S WORTH AT A TIME, AND FINALLY
000160*                CALLS FODDSTR AGAIN TO REWRITE THE ORDERS FILE
000170*                FROM THE COMPLETE IN-MEMORY ORDER LIST.
000180*
000190*                THE SHOP HAS NO SCREEN INTERFACE FOR THIS RUN -
000200*                THE TRANSACTION TABLE BUILT IN A0100 STANDS IN
000210*                FOR THE OPERATOR INPUT AND DOUBLES AS THE
000220*                RUN'S OWN SELF-TEST SCRIPT.
000230*
000240*  CHANGE LOG
000250*  ----------------------------------------------------------
000260*  DATE      BY   REQUEST     DESCRIPTION
000270*  --------  ---  ----------  --------------------------------
000280*  06/14/91  PB   NM-0105     ORIGINAL PROGRAM.  DROVE FNDCUST/   NM-0105 
000290*                             GETFOOD DIRECTLY AGAINST FODDSTR -  NM-0105 
000300*                             FODDLVR DID NOT EXIST YET.          NM-0105 
000310*  02/14/92  AJ   NM-0110     REDRIVEN THROUGH FODDLVR'S AUTHEN   NM-0110 
000320*                             AND LSTFOOD REQUESTS NOW THAT THE   NM-0110 
000330*                             BUSINESS RULE LAYER EXISTS.         NM-0110 
000340*  06/03/92  AJ   NM-0115     UPDCART TRANSACTIONS ADDED TO THE   NM-0115 
000350*                             SCRIPT - CART WORK MOVED OUT OF     NM-0115 
000360*                             THIS PROGRAM AND INTO FODDLVR.      NM-0115 
000370*  02/03/93  PB   NM-0146     CRTORDER TRANSACTION ADDED; ORDER   NM-0146 
000380*                             CREATION LOGIC REMOVED FROM HERE.   NM-0146 
000390*  09/19/95  BK   NM-0181     WRTORDER CALL MOVED TO END OF RUN   NM-0181 
000400*                             ONLY - EACH ORDER WAS PREVIOUSLY    NM-0181 
000410*                             ALSO REWRITING THE WHOLE FILE ON    NM-0181 
000420*                             CREATION, WHICH WAS REDUNDANT WITH  NM-0181 
000430*                             FODDSTR'S OWN APPEND-ON-CREATE.     NM-0181 
000440*  04/08/97  ML   NM-0215     RUN-START BANNER NOW SHOWS THE      NM-0215 
000450*                             FULL 4-DIGIT YEAR.                  NM-0215 
000460*  12/29/98  ML   NM-0231     Y2K REVIEW - BANNER DATE CONFIRMED  NM-0231 
000470*                             4-DIGIT YEAR FROM NM-0215.  NO      NM-0231 
000480*                             FURTHER CHANGE REQUIRED.            NM-0231 
000490*  01/11/99  PB   NM-0233     Y2K SIGN-OFF RECORDED IN CHANGE     NM-0233 
000500*                             CONTROL LOG NR 99-004.              NM-0233 
000510*  10/17/04  AJ   NM-0305     ADDED A LOW-BALANCE AND AN          NM-0305
000520*                             INVALID-CREDENTIALS SCRIPT LINE     NM-0305
000530*                             SO EVERY ERROR PATH GETS EXERCISED  NM-0305
000540*                             ON EVERY RUN.                       NM-0305
000550*  10/24/04  AJ   NM-0306     BANNER TIMESTAMP NOW SET WITH       NM-0306
000560*                             ACCEPT FROM DATE/TIME - THE DR      NM-0306
000570*                             SITE COMPILER DOES NOT CARRY        NM-0306
000580*                             FUNCTION CURRENT-DATE.              NM-0306
000590*  03/02/09  CN   NM-0339     RE-BADGED INSTALLATION NAME TO      NM-0339
000600*                             NORDMAT AB AFTER THE GROUP          NM-0339 
000610*                             REORGANISATION.                     NM-0339 
000620***********************************************************
000630 ENVIRONMENT DIVISION.
000640*------------------------------------------------------------
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01                     IS TOP-OF-FORM
000680     CLASS FD-ALPHA-CLASS    IS 'A' THRU 'Z'
000690     UPSI-0                  ON  STATUS IS FD-TEST-RUN-SW
000700                             OFF STATUS IS FD-PROD-RUN-SW.
000710***********************************************************
000720 DATA DIVISION.
000730*------------------------------------------------------------
000740 WORKING-STORAGE SECTION.
000750*    77-level counters, carried COMP per shop standard - the
000760*    77-level entries are grouped here ahead of any 01-level
000770*    item per shop practice
000780 77  WS-TXN-COUNT                 PIC S9(4) COMP VALUE 10.
000790 77  WS-TXN-SUB                   PIC S9(4) COMP VALUE ZERO.
000800*    the scripted transaction table - stands in for operator
000810*    input for this run (NM-0181 banner note above)
000820 01  WS-TXN-TABLE.
000830     05  WS-TXN-ROW OCCURS 10 TIMES
000840                        INDEXED BY WS-TXN-IDX.
000850         10  WS-TXN-CODE          PIC X(8).
000860         10  WS-TXN-USERNAME      PIC X(20).
000870         10  WS-TXN-PASSWORD      PIC X(20).
000880         10  WS-TXN-FOOD-NAME     PIC X(30).
000890         10  WS-TXN-PIECES        PIC 9(3).
000900         10  FILLER               PIC X(9).
000910
000920*    the customer id carried forward from AUTHEN to the
000930*    UPDCART/CRTORDER transactions that follow it
000940 01  WS-CURRENT-CUST-ID           PIC 9(9) VALUE ZERO.
000950 01  WS-CURRENT-CUST-ID-ALPHA REDEFINES WS-CURRENT-CUST-ID
000960                                  PIC X(9).
000970
000980*    order id returned by the last CRTORDER transaction
000990 01  WS-LAST-ORDER-ID             PIC 9(9) VALUE ZERO.
001000 01  WS-LAST-ORDER-ID-ALPHA REDEFINES WS-LAST-ORDER-ID
001010                                  PIC X(9).
001020
001030*    run-start banner date/time, taken from the system clock
001040 01  WS-CURRENT-DATE-TIME.
001050     05  WS-CDT-DATE-PART.
001060         10  WS-CDT-YYYY          PIC 9(4).
001070         10  WS-CDT-MM            PIC 9(2).
001080         10  WS-CDT-DD            PIC 9(2).
001090     05  WS-CDT-TIME-PART.
001100         10  WS-CDT-HH            PIC 9(2).
001110         10  WS-CDT-MIN           PIC 9(2).
001120     05  FILLER                   PIC X(9).
001130 01  WS-CURRENT-DATE-TIME-NUM REDEFINES WS-CURRENT-DATE-TIME
001140                                  PIC 9(21).
001150
001160*    working storage data for error routine
001170     COPY Z0900-ERROR-WKSTG.
001180
001190*    the communication area is owned here - FOODMAIN is the
001200*    top of the call chain for this run
001210     COPY FDCOMM.
001220
001230*    various constants
001240 01  HEADLINE                     PIC X(60) VALUE ALL '-'.
001250***********************************************************
001260 PROCEDURE DIVISION.
001270 000-FOODMAIN-MAIN.
001280
001290     MOVE 'FOODMAIN.cbl' TO WC-MSG-SRCFILE
001300
001310     ACCEPT WS-CDT-DATE-PART FROM DATE YYYYMMDD
001320     ACCEPT WS-CDT-TIME-PART FROM TIME
001330     DISPLAY HEADLINE
001340     DISPLAY 'NORDMAT AB FOOD DELIVERY ORDER RUN - '
001350             WS-CDT-YYYY '/' WS-CDT-MM '/' WS-CDT-DD
001360     DISPLAY HEADLINE
001370
001380     PERFORM A0100-BUILD-TEST-TRANSACTIONS
001390
001400     MOVE 'INIT    ' TO FDCOMM-REQUEST-CODE
001410     CALL 'FODDSTR' USING FDCOMM-AREA
001420
001430     PERFORM B0100-RUN-ONE-TRANSACTION VARYING WS-TXN-SUB
001440             FROM 1 BY 1 UNTIL WS-TXN-SUB > WS-TXN-COUNT
001450
001460     MOVE 'WRTORDER' TO FDCOMM-REQUEST-CODE
001470     CALL 'FODDSTR' USING FDCOMM-AREA
001480
001490     DISPLAY HEADLINE
001500     DISPLAY 'NORDMAT AB FOOD DELIVERY ORDER RUN COMPLETE'
001510     DISPLAY HEADLINE
001520
001530     STOP RUN
001540     .
001550***********************************************************
001560*    A0100 - BUILD THE SCRIPTED TRANSACTION TABLE.  ONE
001570*    CUSTOMER'S WORTH OF TRAFFIC - AUTHENTICATE, LIST FOOD,
001580*    THREE CART UPDATES (ADD, REPLACE, REMOVE), CREATE ORDER -
001590*    PLUS TWO DELIBERATE ERROR-PATH LINES (NM-0305).
001600***********************************************************
001610 A0100-BUILD-TEST-TRANSACTIONS.
001620
001630     SET WS-TXN-IDX TO 1
001640     MOVE 'AUTHEN  '           TO WS-TXN-CODE (WS-TXN-IDX)
001650     MOVE 'JSVENSSON'          TO WS-TXN-USERNAME (WS-TXN-IDX)
001660     MOVE 'HASSELBACK1'        TO WS-TXN-PASSWORD (WS-TXN-IDX)
001670
001680     SET WS-TXN-IDX TO 2
001690     MOVE 'AUTHEN  '           TO WS-TXN-CODE (WS-TXN-IDX)
001700     MOVE 'JSVENSSON'          TO WS-TXN-USERNAME (WS-TXN-IDX)
001710     MOVE SPACE                TO WS-TXN-PASSWORD (WS-TXN-IDX)
001720
001730     SET WS-TXN-IDX TO 3
001740     MOVE 'LSTFOOD '           TO WS-TXN-CODE (WS-TXN-IDX)
001750
001760     SET WS-TXN-IDX TO 4
001770     MOVE 'UPDCART '           TO WS-TXN-CODE (WS-TXN-IDX)
001780     MOVE 'PIZZA MARGHERITA'   TO WS-TXN-FOOD-NAME (WS-TXN-IDX)
001790     MOVE 2                    TO WS-TXN-PIECES (WS-TXN-IDX)
001800
001810     SET WS-TXN-IDX TO 5
001820     MOVE 'UPDCART '           TO WS-TXN-CODE (WS-TXN-IDX)
001830     MOVE 'KOTTBULLAR'         TO WS-TXN-FOOD-NAME (WS-TXN-IDX)
001840     MOVE 1                    TO WS-TXN-PIECES (WS-TXN-IDX)
001850
001860     SET WS-TXN-IDX TO 6
001870     MOVE 'UPDCART '           TO WS-TXN-CODE (WS-TXN-IDX)
001880     MOVE 'PIZZA MARGHERITA'   TO WS-TXN-FOOD-NAME (WS-TXN-IDX)
001890     MOVE 3                    TO WS-TXN-PIECES (WS-TXN-IDX)
001900
001910     SET WS-TXN-IDX TO 7
001920     MOVE 'UPDCART '           TO WS-TXN-CODE (WS-TXN-IDX)
001930     MOVE 'LOBSTER THERMIDOR'  TO WS-TXN-FOOD-NAME (WS-TXN-IDX)
001940     MOVE 9                    TO WS-TXN-PIECES (WS-TXN-IDX)
001950
001960     SET WS-TXN-IDX TO 8
001970     MOVE 'UPDCART '           TO WS-TXN-CODE (WS-TXN-IDX)
001980     MOVE 'KOTTBULLAR'         TO WS-TXN-FOOD-NAME (WS-TXN-IDX)
001990     MOVE 0                    TO WS-TXN-PIECES (WS-TXN-IDX)
002000
002010     SET WS-TXN-IDX TO 9
002020     MOVE 'UPDCART '           TO WS-TXN-CODE (WS-TXN-IDX)
002030     MOVE 'KOTTBULLAR'         TO WS-TXN-FOOD-NAME (WS-TXN-IDX)
002040     MOVE 0                    TO WS-TXN-PIECES (WS-TXN-IDX)
002050
002060     SET WS-TXN-IDX TO 10
002070     MOVE 'CRTORDER'           TO WS-TXN-CODE (WS-TXN-IDX)
002080     .
002090***********************************************************
002100*    B0100 - RUN ONE TRANSACTION FROM THE SCRIPT THROUGH
002110*    FODDLVR AND DISPLAY THE OUTCOME.  DRIVEN OUT-OF-LINE BY
002120*    000-FOODMAIN-MAIN SO THE MAIN LINE CARRIES NO LOOP BODY.
002130***********************************************************
002140 B0100-RUN-ONE-TRANSACTION.
002150
002160     SET WS-TXN-IDX TO WS-TXN-SUB
002170
002180     MOVE WS-TXN-CODE (WS-TXN-IDX)     TO FDCOMM-REQUEST-CODE
002190     MOVE WS-TXN-USERNAME (WS-TXN-IDX) TO FDCOMM-USERNAME
002200     MOVE WS-TXN-PASSWORD (WS-TXN-IDX) TO FDCOMM-PASSWORD
002210     MOVE WS-TXN-FOOD-NAME (WS-TXN-IDX) TO FDCOMM-FOOD-NAME
002220     MOVE WS-TXN-PIECES (WS-TXN-IDX)   TO FDCOMM-PIECES
002230     MOVE WS-CURRENT-CUST-ID           TO FDCOMM-CUST-ID
002240
002250     CALL 'FODDLVR' USING FDCOMM-AREA
002260
002270     IF FDCOMM-OK
002280         EVALUATE WS-TXN-CODE (WS-TXN-IDX)
002290             WHEN 'AUTHEN  '
002300                 MOVE FDCOMM-CUST-ID TO WS-CURRENT-CUST-ID
002310                 DISPLAY 'AUTHENTICATED CUSTOMER '
002320                         WS-CURRENT-CUST-ID-ALPHA
002330             WHEN 'CRTORDER'
002340                 MOVE FDCOMM-ORDER-ID-OUT TO WS-LAST-ORDER-ID
002350                 DISPLAY 'ORDER CREATED, ORDER ID '
002360                         WS-LAST-ORDER-ID-ALPHA
002370             WHEN OTHER
002380                 DISPLAY WS-TXN-CODE (WS-TXN-IDX)
002390                         ' TRANSACTION OK'
002400         END-EVALUATE
002410     ELSE
002420         DISPLAY WS-TXN-CODE (WS-TXN-IDX)
002430                 ' TRANSACTION REJECTED - '
002440                 FDCOMM-MESSAGE-TEXT
002450     END-IF
002460     .
